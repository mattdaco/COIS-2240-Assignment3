000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF FLEET DATA PROCESSING CNTR     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  RENTBAT                                               00000500
000600*                                                                 00000600
000700* READS A BATCH OF RENTAL REQUESTS (ADDVEH/ADDCUST/RENT/RETURN)   00000700
000800* AND APPLIES THEM AGAINST THE VEHICLE, CUSTOMER AND RENTAL       00000800
000900* HISTORY MASTERS.  ACCEPTED REQUESTS ARE APPENDED BOTH TO THE    00000900
001000* IN-MEMORY TABLES AND BACK TO THE THREE FLAT MASTER FILES.       00001000
001100*                                                                 00001100
001200* COMPANION JOB RENTRPT RE-READS THESE SAME THREE MASTERS         00001200
001300* READ-ONLY AND PRINTS THE VEHICLE/HISTORY/CUSTOMER LISTINGS.     00001300
001400****************************************************************  00001400
001500 IDENTIFICATION DIVISION.                                         00001500
001600 PROGRAM-ID.     RENTBAT.                                         00001600
001700 AUTHOR.         D. STOUT.                                        00001700
001800 INSTALLATION.   FLEET SVCS DATA PROCESSING.                      00001800
001900 DATE-WRITTEN.   11/14/1986.                                      00001900
002000 DATE-COMPILED.                                                   00002000
002100 SECURITY.       NON-CONFIDENTIAL.                                00002100
002200*                                                                 00002200
002300****************************************************************  00002300
002400*                     C H A N G E   L O G                         00002400
002500****************************************************************  00002500
002600* 11/14/86  DWS  TKT-0001  INITIAL RELEASE - VEHICLE/CUSTOMER/    00002600
002700*                          RENTAL MASTER LOAD, ADDVEH, ADDCUST    00002700
002800* 04/02/87  DWS  TKT-0118  ADDED RENT AND RETURN TRANSACTIONS     00002800
002900* 09/19/88  RJM  TKT-0402  PLATE VALIDATION TIGHTENED TO 6 CHARS  00002900
003000* 03/02/93  RJM  TKT-2240  MAKE/MODEL CAPITALIZATION RULE ADDED   00003000
003100* 11/04/94  RJM  TKT-3071  RENTAL AMOUNT REPACKED TO COMP-3       00003100
003200* 06/19/96  RJM  TKT-3318  RETURN-TRAN VALUE VIEW ADDED           00003200
003300* 08/30/98  MKT  TKT-4010  YEAR-2000 REMEDIATION - CURRENT-YEAR   00003300
003400*                          WINDOWED TO CCYY, NO 2-DIGIT COMPARES  00003400
003500* 02/11/99  MKT  TKT-4055  Y2K SIGNOFF - REGRESSION RERUN CLEAN   00003500
003600* 07/08/02  WLT  TKT-4810  TRAILING FILLER ADDED TO VEHICLE AND   00003600
003700*                          CUSTOMER MASTER RECORDS PER AUDIT      00003700
003800* 05/30/07  WLT  TKT-5520  UPSI-0 DEBUG SWITCH ADDED FOR          00003800
003900*                          UNWIND OF DUPLICATE-KEY REJECTS        00003900
004000* 03/11/11  PDQ  TKT-6104  DROPPED TRAN-TYPE TOTALS FOOTER (850)  00004000
004100*                          PER AUDIT - THIS RUN KEEPS NO TOTALS.  00004100
004200*                          UPSI-0 NOW ECHOES LOADED ROW COUNTS    00004200
004300* 02/14/12  PDQ  TKT-6188  VEHICLE LOAD REWORKED TO READ-AHEAD/   00004300
004400*                          GO TO STYLE TO MATCH OLDER RENTBAT     00004400
004500*                          PARAGRAPHS.  RUNAWAY-READ GUARD AND    00004500
004600*                          END-OF-JOB SWITCH ADDED PER AUDIT.     00004600
004700* 09/03/13  PDQ  TKT-6250  REVIEWED PER STANDARDS AUDIT - NO      00004700
004800*                          LOGIC CHANGE, COMMENT DENSITY AND      00004800
004900*                          PARAGRAPH INDEX ADDED FOR MAINTAINERS  00004900
005000*                          COMING IN COLD ON THIS JOB.            00005000
005100* 04/22/14  RLM  TKT-7340  320-VALIDATE-PLATE ONLY CHECKED BYTES  00005100
005200*                          1-6 FOR EMBEDDED SPACES, SO A PLATE    00005200
005300*                          7+ CHARACTERS LONG PASSED VALIDATION   00005300
005400*                          AND WAS THEN SILENTLY TRUNCATED BY     00005400
005500*                          400.  NOW ALSO REQUIRES BYTES 7-12     00005500
005600*                          ALL SPACE BEFORE CALLING A PLATE OK.   00005600
005700****************************************************************  00005700
005800* MAINTENANCE NOTE - THIS PROGRAM IS MASTER-FILE WRITER OF        00005800
005900* RECORD FOR VEHICLE/CUSTOMER/RENTAL HISTORY.  RENTRPT, SAM1-     00005900
006000* STYLE EXTRACT JOBS, AND ANY FUTURE ONLINE INQUIRY ALL READ      00006000
006100* THESE THREE FILES READ-ONLY - DO NOT ADD A SECOND WRITER.       00006100
006200****************************************************************  00006200
006300 ENVIRONMENT DIVISION.                                            00006300
006400 CONFIGURATION SECTION.                                           00006400
006500*                                                                 00006500
006600* SOURCE AND OBJECT COMPUTER ARE BOTH THE 370 LPAR THIS SHOP      00006600
006700* HAS RUN BATCH ON SINCE THE JOB WAS FIRST WRITTEN.               00006700
006800 SOURCE-COMPUTER.  IBM-370.                                       00006800
006900 OBJECT-COMPUTER.  IBM-370.                                       00006900
007000*                                                                 00007000
007100* C01 DRIVES THE CARRIAGE-CONTROL SKIP-TO-CHANNEL-1 ON THE        00007100
007200* REPORT PRINTER.  PLATE-CHARACTERS IS USED NOWHERE YET IN        00007200
007300* THIS PROGRAM BUT IS DECLARED HERE TO MATCH RENTRPT, WHICH       00007300
007400* COPIES THIS SAME SPECIAL-NAMES PARAGRAPH BY HAND.               00007400
007500* UPSI-0 IS THE OPERATOR-SET DEBUG SWITCH - SEE 000-MAIN.         00007500
007600 SPECIAL-NAMES.                                                   00007600
007700     C01 IS TOP-OF-FORM                                           00007700
007800     CLASS PLATE-CHARACTERS IS "A" THRU "Z" "0" THRU "9"          00007800
007900     UPSI-0 ON STATUS  IS RENT-DEBUG-ON                           00007900
008000            OFF STATUS IS RENT-DEBUG-OFF.                         00008000
008100 INPUT-OUTPUT SECTION.                                            00008100
008200 FILE-CONTROL.                                                    00008200
008300*    THREE MASTER FILES, READ AT START OF RUN AND RE-WRITTEN      00008300
008400*    (APPEND ONLY) AS EACH TRANSACTION IS ACCEPTED.               00008400
008500*    VEHFILE - THE ROLLING VEHICLE INVENTORY, ONE LINE PER        00008500
008600*    VEHICLE EVER ADDED, IN PLATE-NUMBER WRITE ORDER.             00008600
008700     SELECT VEHICLE-FILE     ASSIGN TO VEHFILE                    00008700
008800         ORGANIZATION IS LINE SEQUENTIAL                          00008800
008900         FILE STATUS  IS WS-VEHFILE-STATUS.                       00008900
009000*    CUSTFILE - THE CUSTOMER ROSTER, ONE LINE PER CUSTOMER ID.    00009000
009100     SELECT CUSTOMER-FILE    ASSIGN TO CUSTFILE                   00009100
009200         ORGANIZATION IS LINE SEQUENTIAL                          00009200
009300         FILE STATUS  IS WS-CUSTFILE-STATUS.                      00009300
009400*    RNTLFILE - THE RENTAL HISTORY LEDGER, ONE LINE PER RENTAL    00009400
009500*    OR RETURN TRANSACTION EVER ACCEPTED.                         00009500
009600     SELECT RENTAL-FILE      ASSIGN TO RNTLFILE                   00009600
009700         ORGANIZATION IS LINE SEQUENTIAL                          00009700
009800         FILE STATUS  IS WS-RNTLFILE-STATUS.                      00009800
009900*    INPUT TRANSACTION DECK AND THE RUN-CONTROL REPORT.           00009900
010000     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00010000
010100         ORGANIZATION IS LINE SEQUENTIAL                          00010100
010200         FILE STATUS  IS WS-TRANFILE-STATUS.                      00010200
010300*    RENTRPT1 - THE RUN-CONTROL REPORT WRITTEN BY THIS JOB -      00010300
010400*    NOT TO BE CONFUSED WITH THE RENTRPT PROGRAM, A SEPARATE      00010400
010500*    STEP THAT READS THE THREE MASTERS LATER IN THE SAME RUN.     00010500
010600     SELECT REPORT-FILE      ASSIGN TO RENTRPT1                   00010600
010700         FILE STATUS  IS WS-REPORT-STATUS.                        00010700
010800****************************************************************  00010800
010900 DATA DIVISION.                                                   00010900
011000 FILE SECTION.                                                    00011000
011100*                                                                 00011100
011200* VEHICLE MASTER - ONE RECORD PER PLATE.  RECORD LAYOUT LIVES     00011200
011300* IN COPY MEMBER VEHMAST SO RENTRPT CAN SHARE THE SAME FIELDS.    00011300
011400 FD  VEHICLE-FILE                                                 00011400
011500     RECORDING MODE IS F.                                         00011500
011600 COPY VEHMAST REPLACING ==:TAG:== BY ==VEH-FD==.                  00011600
011700*                                                                 00011700
011800* CUSTOMER MASTER - ONE RECORD PER CUSTOMER ID.                   00011800
011900 FD  CUSTOMER-FILE                                                00011900
012000     RECORDING MODE IS F.                                         00012000
012100 COPY CUSTMAST REPLACING ==:TAG:== BY ==CUS-FD==.                 00012100
012200*                                                                 00012200
012300* RENTAL HISTORY - ONE RECORD PER RENT OR RETURN EVER POSTED,     00012300
012400* APPEND ONLY, NEVER UPDATED OR DELETED IN PLACE.                 00012400
012500 FD  RENTAL-FILE                                                  00012500
012600     RECORDING MODE IS F.                                         00012600
012700 COPY RENTREC REPLACING ==:TAG:== BY ==RNT-FD==.                  00012700
012800*                                                                 00012800
012900* INCOMING TRANSACTION DECK - LAYOUT SHARED WORD FOR WORD WITH    00012900
013000* WHATEVER UPSTREAM JOB BUILDS IT.  SEE RENTTRAN REMARKS.         00013000
013100 FD  TRANSACTION-FILE                                             00013100
013200     RECORDING MODE IS F.                                         00013200
013300 COPY RENTTRAN.                                                   00013300
013400*                                                                 00013400
013500* RUN-CONTROL / REJECT REPORT.  100-BYTE PRINT LINE, NO           00013500
013600* CARRIAGE-CONTROL BYTE - THE SPOOL CLASS HANDLES SKIPPING.       00013600
013700 FD  REPORT-FILE                                                  00013700
013800     RECORDING MODE IS F.                                         00013800
013900 01  REPORT-RECORD              PIC X(100).                       00013900
014000*                                                                 00014000
014100****************************************************************  00014100
014200 WORKING-STORAGE SECTION.                                         00014200
014300****************************************************************  00014300
014400*                                                                 00014400
014500* RUN DATE/TIME STAMP FOR THE REPORT HEADER LINE.  CURRENT-CCYY   00014500
014600* IS A FULL FOUR-DIGIT YEAR SINCE THE TKT-4010 Y2K FIX ABOVE -    00014600
014700* NO PROGRAM IN THIS JOB EVER COMPARES ON A TWO-DIGIT YEAR.       00014700
014800 01  SYSTEM-DATE-AND-TIME.                                        00014800
014900     05  CURRENT-DATE.                                            00014900
015000         10  CURRENT-CCYY        PIC 9(4).                        00015000
015100         10  CURRENT-MONTH       PIC 9(2).                        00015100
015200         10  CURRENT-DAY         PIC 9(2).                        00015200
015300     05  CURRENT-TIME.                                            00015300
015400         10  CURRENT-HOUR        PIC 9(2).                        00015400
015500         10  CURRENT-MINUTE      PIC 9(2).                        00015500
015600         10  CURRENT-SECOND      PIC 9(2).                        00015600
015700         10  CURRENT-HNDSEC      PIC 9(2).                        00015700
015800     05  FILLER                  PIC X(04) VALUE SPACES.          00015800
015900* ALTERNATE NUMERIC VIEW OF THE RUN YEAR, KEPT FOR WHATEVER       00015900
016000* DOWNSTREAM JCL STEP STILL PARSES IT THIS WAY.                   00016000
016100 01  CURRENT-CCYY-ALT REDEFINES CURRENT-CCYY PIC 9(4).            00016100
016200*                                                                 00016200
016300* FILE-STATUS BYTES, EOF SWITCHES AND SMALL ONE-CHARACTER         00016300
016400* INDICATORS.  ALL GROUPED TOGETHER UNDER ONE 01 PER HOUSE        00016400
016500* HABIT RATHER THAN SCATTERED AS SEPARATE 77-LEVELS.              00016500
016600 01  WS-FIELDS.                                                   00016600
016700     05  WS-VEHFILE-STATUS       PIC X(2)  VALUE SPACES.          00016700
016800     05  WS-CUSTFILE-STATUS      PIC X(2)  VALUE SPACES.          00016800
016900     05  WS-RNTLFILE-STATUS      PIC X(2)  VALUE SPACES.          00016900
017000     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00017000
017100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00017100
017200     05  WS-VEH-EOF              PIC X     VALUE SPACES.          00017200
017300     05  WS-CUS-EOF              PIC X     VALUE SPACES.          00017300
017400     05  WS-RNT-EOF              PIC X     VALUE SPACES.          00017400
017500     05  WS-TRAN-EOF             PIC X     VALUE SPACES.          00017500
017600*    WS-TRAN-OK FLIPS TO 'N' THE MOMENT A TRANSACTION IS          00017600
017700*    REJECTED SO 000-MAIN KNOWS NOT TO PRINT A PROCESSED LINE.    00017700
017800     05  WS-TRAN-OK              PIC X     VALUE 'N'.             00017800
017900     05  WS-VEH-FOUND-SW         PIC X     VALUE 'N'.             00017900
018000         88  WS-VEH-FOUND              VALUE 'Y'.                 00018000
018100     05  WS-CUS-FOUND-SW         PIC X     VALUE 'N'.             00018100
018200         88  WS-CUS-FOUND              VALUE 'Y'.                 00018200
018300     05  WS-VALID-PLATE-SW       PIC X     VALUE 'N'.             00018300
018400         88  WS-PLATE-IS-VALID         VALUE 'Y'.                 00018400
018500     05  WS-TRAN-MSG             PIC X(40) VALUE SPACES.          00018500
018600     05  FILLER                  PIC X(04) VALUE SPACES.          00018600
018700*                                                                 00018700
018800* SMALL SCRATCH FIELDS USED ACROSS SEVERAL PARAGRAPHS - TABLE     00018800
018900* SUBSCRIPTS FOUND BY THE LINEAR SEARCHES, AND THE NORMALIZE-     00018900
019000* NAME-FIELD WORK AREA (SEE PARAGRAPH 330).                       00019000
019100 01  WORK-VARIABLES.                                              00019100
019200*    SET BY 300/310, READ BY WHICHEVER PARAGRAPH CALLED THEM      00019200
019300*    - GOOD UNTIL THE NEXT CALL TO 300 OR 310 OVERWRITES IT.      00019300
019400     05  WS-FOUND-VEH-SUB        PIC S9(4) COMP   VALUE 0.        00019400
019500     05  WS-FOUND-CUS-SUB        PIC S9(4) COMP   VALUE 0.        00019500
019600*    TALLY TARGET FOR 320-VALIDATE-PLATE'S INSPECT STATEMENT.     00019600
019700     05  WS-SPACE-COUNT          PIC S9(4) COMP   VALUE 0.        00019700
019800*    GENERAL-PURPOSE 20-BYTE WORK AREA, REUSED BY SEVERAL         00019800
019900*    UNRELATED PARAGRAPHS (300, 320, 400, 440, 720, 730) -        00019900
020000*    NONE OF THEM RELY ON WHAT WAS LEFT IN IT BEFOREHAND.         00020000
020100     05  WS-NORM-WORK            PIC X(20) VALUE SPACES.          00020100
020200*    IN/OUT PAIR FOR 330-NORMALIZE-NAME-FIELD ONLY.               00020200
020300     05  WS-NORM-IN              PIC X(20) VALUE SPACES.          00020300
020400     05  WS-NORM-OUT             PIC X(20) VALUE SPACES.          00020400
020500     05  WS-DISPATCH-TYPE-IN     PIC X(12) VALUE SPACES.          00020500
020600     05  FILLER                  PIC X(04) VALUE SPACES.          00020600
020700*                                                                 00020700
020800****************************************************************  00020800
020900*   SCRATCH ITEMS - STANDALONE COUNTERS/SWITCHES THAT BELONG      00020900
021000*   TO NO RECORD.  CARRIED AS 77-LEVELS PER SHOP STANDARD,        00021000
021100*   THE SAME WAY SUB1 AND FILE-STATUS ARE CARRIED IN WRKSFINL.    00021100
021200****************************************************************  00021200
021300* WS-LOOP-SUB GUARDS THE READ-AHEAD LOOPS BELOW AGAINST A         00021300
021400* RUNAWAY READ IF AN AT-END CONDITION IS EVER MISSED - RESET      00021400
021500* TO ZERO AT THE TOP OF EACH LOAD PARAGRAPH THAT USES IT.         00021500
021600 77  WS-LOOP-SUB             PIC S9(4) COMP   VALUE 0.            00021600
021700* WS-EOJ-SWITCH IS SET ONLY ONCE, AFTER 790-CLOSE-FILES, SO       00021700
021800* 000-MAIN CAN CONFIRM A CLEAN SHUTDOWN BEFORE IT GOES BACK.      00021800
021900 77  WS-EOJ-SWITCH           PIC X            VALUE 'N'.          00021900
022000     88  WS-END-OF-JOB             VALUE 'Y'.                     00022000
022100*                                                                 00022100
022200****************************************************************  00022200
022300*   VEHICLE TABLE - IN-MEMORY, LOAD/ADD ORDER, LINEAR SEARCH      00022300
022400*   (NO ISAM HANDLER IN THIS BUILD, SEE COPY MEMBER REMARKS)      00022400
022500****************************************************************  00022500
022600 01  WS-VEH-COUNT                PIC S9(4) COMP   VALUE 0.        00022600
022700 01  WS-VEH-TABLE.                                                00022700
022800     05  WS-VEH-ENTRY OCCURS 200 TIMES                            00022800
022900             INDEXED BY VEH-IDX.                                  00022900
023000*        TYPE IS THE INTERNAL CODE (Car/Minibus/PickupTruck/      00023000
023100*        Unknown); TYPE-DISPLAY BELOW IS THE PRINTED SPELLING,    00023100
023200*        WHICH DIFFERS FOR PICKUP TRUCK (SEE 440).                00023200
023300         10  WS-VEH-TYPE         PIC X(12).                       00023300
023400*        ALWAYS 6 CHARS, ALWAYS UPPERCASED BY 300/400/720.        00023400
023500         10  WS-VEH-PLATE        PIC X(06).                       00023500
023600         10  WS-VEH-MAKE         PIC X(20).                       00023600
023700         10  WS-VEH-MODEL        PIC X(20).                       00023700
023800         10  WS-VEH-YEAR         PIC 9(04).                       00023800
023900*        STATUS-CODE DRIVES FIVE 88-LEVEL CONDITIONS BELOW -      00023900
024000*        SEE 230/240 FOR WHERE RENTED/AVAILABLE ARE FLIPPED.      00024000
024100         10  WS-VEH-STATUS-CODE  PIC X(1)  VALUE 'A'.             00024100
024200             88  WS-VEH-AVAILABLE          VALUE 'A'.             00024200
024300             88  WS-VEH-HELD               VALUE 'H'.             00024300
024400             88  WS-VEH-RENTED             VALUE 'R'.             00024400
024500             88  WS-VEH-UNDER-MAINT        VALUE 'M'.             00024500
024600             88  WS-VEH-OUT-OF-SVC         VALUE 'O'.             00024600
024700         10  WS-VEH-TYPE-DISPLAY PIC X(15) VALUE SPACES.          00024700
024800*        SUBTYPE FIELDS BELOW ONLY APPLY TO SOME VEHICLE          00024800
024900*        TYPES - SEE 440-DISPATCH-VEH-TYPE FOR WHICH.             00024900
025000         10  WS-VEH-SEATS        PIC 9(2)  COMP  VALUE 0.         00025000
025100         10  WS-VEH-ACCESS-SW    PIC X(1)  VALUE 'N'.             00025100
025200             88  WS-VEH-IS-ACCESSIBLE      VALUE 'Y'.             00025200
025300         10  WS-VEH-CARGO-SIZE   PIC S9(5)V99 COMP-3 VALUE 0.     00025300
025400         10  WS-VEH-TRAILER-SW   PIC X(1)  VALUE 'N'.             00025400
025500             88  WS-VEH-HAS-TRAILER        VALUE 'Y'.             00025500
025600         10  FILLER              PIC X(04) VALUE SPACES.          00025600
025700*                                                                 00025700
025800****************************************************************  00025800
025900*   CUSTOMER TABLE - IN-MEMORY, LOAD/ADD ORDER, LINEAR SEARCH     00025900
026000****************************************************************  00026000
026100 01  WS-CUS-COUNT                PIC S9(4) COMP   VALUE 0.        00026100
026200 01  WS-CUS-TABLE.                                                00026200
026300     05  WS-CUS-ENTRY OCCURS 300 TIMES                            00026300
026400             INDEXED BY CUS-IDX.                                  00026400
026500*        9-DIGIT CUSTOMER ID - NO CHECK DIGIT, NO HYPHENS.        00026500
026600         10  WS-CUS-ID           PIC 9(09).                       00026600
026700         10  WS-CUS-NAME         PIC X(30).                       00026700
026800         10  FILLER              PIC X(04) VALUE SPACES.          00026800
026900*                                                                 00026900
027000****************************************************************  00027000
027100*   RENTAL HISTORY TABLE - IN-MEMORY, LOAD/APPEND ORDER           00027100
027200*   WS-RNT-VEH-SUB/WS-RNT-CUS-SUB CARRY THE JOIN BACK TO THE      00027200
027300*   VEHICLE/CUSTOMER TABLE ENTRY SO RENTRPT NEVER RE-SEARCHES.    00027300
027400****************************************************************  00027400
027500 01  WS-RNT-COUNT                PIC S9(5) COMP   VALUE 0.        00027500
027600 01  WS-RNT-TABLE.                                                00027600
027700     05  WS-RNT-ENTRY OCCURS 500 TIMES                            00027700
027800             INDEXED BY RNT-IDX.                                  00027800
027900*        'RENT  ' OR 'RETURN' - SET BY 230/240, SIX BYTES SO      00027900
028000*        BOTH WORDS FIT WITHOUT TRUNCATION.                       00028000
028100         10  WS-RNT-TYPE         PIC X(06).                       00028100
028200         10  WS-RNT-PLATE        PIC X(06).                       00028200
028300         10  WS-RNT-CUST-ID      PIC 9(09).                       00028300
028400*        CCYYMMDD, NUMERIC, NO SEPARATORS - EDITED TO             00028400
028500*        CCYY-MM-DD ONLY WHEN RENTRPT PRINTS IT.                  00028500
028600         10  WS-RNT-DATE         PIC 9(08).                       00028600
028700         10  WS-RNT-AMOUNT       PIC S9(7)V99 COMP-3.             00028700
028800*        SUBSCRIPTS INTO WS-VEH-TABLE/WS-CUS-TABLE AT THE TIME    00028800
028900*        THIS ROW WAS BUILT - NOT RE-VALIDATED LATER.             00028900
029000         10  WS-RNT-VEH-SUB      PIC S9(4) COMP   VALUE 0.        00029000
029100         10  WS-RNT-CUS-SUB      PIC S9(4) COMP   VALUE 0.        00029100
029200         10  FILLER              PIC X(04) VALUE SPACES.          00029200
029300*                                                                 00029300
029400****************************************************************  00029400
029500*            R E P O R T   L I N E S                              00029500
029600****************************************************************  00029600
029700* RUN-CONTROL HEADER - PRINTED ONCE PER RUN, AHEAD OF ANY         00029700
029800* TRANSACTION-PROCESSED OR REJECT LINES.                          00029800
029900* LAYOUT IS MM/DD/CCYY, THEN HH:MM:SS - RPT-CCYY IS FOUR          00029900
030000* DIGITS PER THE TKT-4010 Y2K FIX, NOT TWO.                       00030000
030100 01  RPT-HEADER1.                                                 00030100
030200     05  FILLER                  PIC X(34)                        00030200
030300           VALUE 'RENTBAT RUN CONTROL       DATE: '.              00030300
030400     05  RPT-MM                  PIC 99.                          00030400
030500     05  FILLER                  PIC X     VALUE '/'.             00030500
030600     05  RPT-DD                  PIC 99.                          00030600
030700     05  FILLER                  PIC X     VALUE '/'.             00030700
030800     05  RPT-CCYY                PIC 9(4).                        00030800
030900     05  FILLER                  PIC X(14)                        00030900
031000           VALUE '   TIME: '.                                     00031000
031100     05  RPT-HH                  PIC 99.                          00031100
031200     05  FILLER                  PIC X     VALUE ':'.             00031200
031300     05  RPT-MIN                 PIC 99.                          00031300
031400     05  FILLER                  PIC X     VALUE ':'.             00031400
031500     05  RPT-SS                  PIC 99.                          00031500
031600*    TRAILING FILLER PADS THE LINE OUT TO THE FULL 100-BYTE       00031600
031700*    REPORT-RECORD WIDTH - SAME PAD HABIT AS THE MASTER           00031700
031800*    RECORDS BELOW, ADDED PER THE SAME TKT-4810 AUDIT.            00031800
031900     05  FILLER                  PIC X(19) VALUE SPACES.          00031900
032000* ONE LINE PER REJECTED TRANSACTION - REASON PLUS THE KEY         00032000
032100* DATA THAT CAUSED THE REJECT, SET BY 299-REPORT-BAD-TRAN.        00032100
032200 01  ERR-MSG-BAD-TRAN.                                            00032200
032300     05  FILLER                  PIC X(25)                        00032300
032400           VALUE 'REJECTED TRANSACTION.  '.                       00032400
032500     05  ERR-MSG-DATA1           PIC X(35) VALUE SPACES.          00032500
032600     05  ERR-MSG-DATA2           PIC X(40) VALUE SPACES.          00032600
032700* ONE LINE PER ACCEPTED TRANSACTION - AN AUDIT TRAIL, NOT A       00032700
032800* COUNT.  PRINTED ONCE PER TRANSACTION AS IT IS READ.             00032800
032900 01  RPT-TRAN-DETAIL1.                                            00032900
033000     05  RPT-TRAN-MSG1           PIC X(25)                        00033000
033100           VALUE '   TRANSACTION PROCESSED:'.                     00033100
033200     05  RPT-TRAN-CODE           PIC X(7).                        00033200
033300     05  FILLER                  PIC X     VALUE SPACE.           00033300
033400     05  RPT-TRAN-KEY            PIC X(12).                       00033400
033500     05  FILLER                  PIC X(53) VALUE SPACES.          00033500
033600*                                                                 00033600
033700****************************************************************  00033700
033800 PROCEDURE DIVISION.                                              00033800
033900****************************************************************  00033900
034000*                                                                 00034000
034100****************************************************************  00034100
034200*                  P A R A G R A P H   I N D E X                  00034200
034300****************************************************************  00034300
034400*   000       MAIN LINE - OPEN, LOAD, PROCESS, CLOSE              00034400
034500*   100       TRANSACTION-LOOP DRIVER                             00034500
034600*   210/220   ADD-VEHICLE / ADD-CUSTOMER HANDLERS                 00034600
034700*   230/240   RENT-VEHICLE / RETURN-VEHICLE HANDLERS              00034700
034800*   299       BAD-TRANSACTION REJECT-LINE WRITER                  00034800
034900*   300/310   VEHICLE / CUSTOMER KEY LOOKUPS                      00034900
035000*   320       PLATE-FORMAT VALIDATION                             00035000
035100*   330       NAME-FIELD CAPITALIZATION                           00035100
035200*   400/410   NEW VEHICLE / CUSTOMER TABLE-ROW BUILDERS           00035200
035300*   405/420/430  MASTER-FILE WRITERS                              00035300
035400*   440       VEHICLE SUBTYPE DISPATCH                            00035400
035500*   700       TRANSACTION/REPORT FILE OPEN                        00035500
035600*   710/711   VEHICLE-MASTER STARTUP LOAD (GO TO STYLE)           00035600
035700*   712/712A/712B  CUSTOMER-MASTER STARTUP LOAD                   00035700
035800*   714/714A/714B  RENTAL-HISTORY STARTUP LOAD                    00035800
035900*   720/730   STARTUP TABLE-ROW APPENDERS                         00035900
036000*   790       FILE CLOSE                                          00036000
036100*   800/830   REPORT-LINE WRITERS                                 00036100
036200*   THIS INDEX IS MAINTAINED BY HAND - IF A PARAGRAPH IS ADDED    00036200
036300*   OR RENUMBERED, ADD OR FIX ITS LINE HERE TOO.                  00036300
036400****************************************************************  00036400
036500*                                                                 00036500
036600* 000-MAIN IS THE ENTIRE JOB IN ONE GLANCE - OPEN, LOAD THE       00036600
036700* THREE MASTERS, WORK THE TRANSACTION DECK, CLOSE.  NOTHING       00036700
036800* BELOW THIS PARAGRAPH IS EVER PERFORMED EXCEPT FROM HERE OR      00036800
036900* FROM ONE OF THE PARAGRAPHS 000-MAIN CALLS.                      00036900
037000 000-MAIN.                                                        00037000
037100     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00037100
037200     ACCEPT CURRENT-TIME FROM TIME.                               00037200
037300     DISPLAY 'RENTBAT STARTED  DATE = ' CURRENT-MONTH '/'         00037300
037400             CURRENT-DAY '/' CURRENT-CCYY.                        00037400
037500     DISPLAY '                 TIME = ' CURRENT-HOUR ':'          00037500
037600             CURRENT-MINUTE ':' CURRENT-SECOND.                   00037600
037700*                                                                 00037700
037800     PERFORM 700-OPEN-FILES.                                      00037800
037900     PERFORM 800-INIT-REPORT.                                     00037900
038000*                                                                 00038000
038100*    VEHICLE LOAD USES THE OLDER READ-AHEAD/GO TO STYLE - SEE     00038100
038200*    THE 710-EXIT PARAGRAPH BELOW.  CUSTOMER AND RENTAL LOADS     00038200
038300*    STILL USE THE NEWER PERFORM-UNTIL STYLE UNCHANGED SINCE      00038300
038400*    TKT-0001 - BOTH STYLES COEXIST IN THIS SHOP'S CODE BASE.     00038400
038500     PERFORM 710-LOAD-VEHICLE-FILE THRU 710-EXIT.                 00038500
038600     IF WS-VEHFILE-STATUS NOT = '35'                              00038600
038700         CLOSE VEHICLE-FILE                                       00038700
038800     END-IF.                                                      00038800
038900     PERFORM 712-LOAD-CUSTOMER-FILE.                              00038900
039000     PERFORM 714-LOAD-RENTAL-FILE.                                00039000
039100*                                                                 00039100
039200*    MAIN TRANSACTION LOOP - ONE PASS OF 100-PROCESS-             00039200
039300*    TRANSACTIONS PER INPUT RECORD, UNTIL THE DECK RUNS OUT.      00039300
039400     PERFORM 100-PROCESS-TRANSACTIONS                             00039400
039500             UNTIL WS-TRAN-EOF = 'Y'.                             00039500
039600*                                                                 00039600
039700*    NO TRANSACTION TOTALS ARE EVER PRINTED (SEE TKT-6104         00039700
039800*    ABOVE) - UPSI-0 MERELY ECHOES WHAT ENDED UP IN EACH          00039800
039900*    IN-MEMORY TABLE, FOR A PROGRAMMER TRACING A BAD RUN.         00039900
040000     IF RENT-DEBUG-ON                                             00040000
040100         DISPLAY 'RENTBAT DEBUG - VEH LOADED: ' WS-VEH-COUNT      00040100
040200         DISPLAY 'RENTBAT DEBUG - CUS LOADED: ' WS-CUS-COUNT      00040200
040300         DISPLAY 'RENTBAT DEBUG - RNT LOADED: ' WS-RNT-COUNT      00040300
040400     END-IF.                                                      00040400
040500     PERFORM 790-CLOSE-FILES.                                     00040500
040600     MOVE 'Y' TO WS-EOJ-SWITCH.                                   00040600
040700     IF WS-END-OF-JOB                                             00040700
040800         DISPLAY 'RENTBAT ENDED NORMALLY'                         00040800
040900     END-IF.                                                      00040900
041000*                                                                 00041000
041100     GOBACK.                                                      00041100
041200*                                                                 00041200
041300****************************************************************  00041300
041400*   100 - ONE TRANSACTION, ONE DISPATCH, ONE AUDIT/REJECT LINE    00041400
041500****************************************************************  00041500
041600 100-PROCESS-TRANSACTIONS.                                        00041600
041700     READ TRANSACTION-FILE                                        00041700
041800         AT END MOVE 'Y' TO WS-TRAN-EOF                           00041800
041900     END-READ.                                                    00041900
042000     IF WS-TRAN-EOF NOT = 'Y'                                     00042000
042100*        ASSUME GOOD UNTIL ONE OF THE FOUR HANDLERS BELOW         00042100
042200*        PROVES OTHERWISE BY CALLING 299-REPORT-BAD-TRAN.         00042200
042300         MOVE 'Y' TO WS-TRAN-OK                                   00042300
042400*        FOUR KNOWN TRANSACTION CODES - THE RENTTRAN COPY         00042400
042500*        MEMBER REMARKS LIST THESE SAME FOUR, IN THIS SAME        00042500
042600*        ORDER, AS THE ONLY CODES THE UPSTREAM FEED EMITS.        00042600
042700         EVALUATE TRAN-CODE                                       00042700
042800             WHEN 'ADDVEH '                                       00042800
042900                 PERFORM 210-PROCESS-ADDVEH-TRAN                  00042900
043000             WHEN 'ADDCUST'                                       00043000
043100                 PERFORM 220-PROCESS-ADDCUST-TRAN                 00043100
043200             WHEN 'RENT   '                                       00043200
043300                 PERFORM 230-PROCESS-RENT-TRAN                    00043300
043400             WHEN 'RETURN '                                       00043400
043500                 PERFORM 240-PROCESS-RETURN-TRAN                  00043500
043600             WHEN OTHER                                           00043600
043700*                ANYTHING ELSE IS A FEED PROBLEM, NOT A           00043700
043800*                BUSINESS REJECT - REPORTED THE SAME WAY.         00043800
043900                 MOVE 'UNKNOWN TRAN CODE:  '  TO ERR-MSG-DATA1    00043900
044000                 MOVE TRAN-CODE               TO ERR-MSG-DATA2    00044000
044100                 PERFORM 299-REPORT-BAD-TRAN                      00044100
044200         END-EVALUATE                                             00044200
044300         IF WS-TRAN-OK = 'Y'                                      00044300
044400             PERFORM 830-REPORT-TRAN-PROCESSED                    00044400
044500         END-IF                                                   00044500
044600     END-IF.                                                      00044600
044700*                                                                 00044700
044800****************************************************************  00044800
044900*   210/220 - ADD-VEHICLE AND ADD-CUSTOMER                        00044900
045000****************************************************************  00045000
045100* ADDVEH IS REJECTED IF THE PLATE ALREADY EXISTS OR FAILS THE     00045100
045200* 320-VALIDATE-PLATE CHECK; OTHERWISE A NEW TABLE ENTRY AND A     00045200
045300* NEW VEHICLE MASTER RECORD ARE BOTH WRITTEN.                     00045300
045400 210-PROCESS-ADDVEH-TRAN.                                         00045400
045500*    TRAN-KEY CARRIES THE PLATE FOR AN ADDVEH TRANSACTION -       00045500
045600*    SAME FIELD RENT/RETURN USE, JUST A DIFFERENT MEANING.        00045600
045700     MOVE TRAN-KEY TO WS-NORM-WORK.                               00045700
045800     PERFORM 300-FIND-VEHICLE-BY-PLATE.                           00045800
045900     IF WS-VEH-FOUND                                              00045900
046000         MOVE 'DUPLICATE PLATE:    '    TO ERR-MSG-DATA1          00046000
046100         MOVE TRAN-KEY                  TO ERR-MSG-DATA2          00046100
046200         PERFORM 299-REPORT-BAD-TRAN                              00046200
046300     ELSE                                                         00046300
046400         PERFORM 320-VALIDATE-PLATE                               00046400
046500         IF NOT WS-PLATE-IS-VALID                                 00046500
046600             MOVE 'INVALID PLATE:      '  TO ERR-MSG-DATA1        00046600
046700             MOVE TRAN-KEY                 TO ERR-MSG-DATA2       00046700
046800             PERFORM 299-REPORT-BAD-TRAN                          00046800
046900         ELSE                                                     00046900
047000*            ONLY NOW, AFTER BOTH CHECKS PASS, DOES THE NEW       00047000
047100*            VEHICLE ACTUALLY ENTER THE TABLE AND THE FILE.       00047100
047200             PERFORM 400-BUILD-VEH-ENTRY                          00047200
047300             PERFORM 405-WRITE-VEHICLE-FILE                       00047300
047400         END-IF                                                   00047400
047500     END-IF.                                                      00047500
047600*                                                                 00047600
047700* ADDCUST IS REJECTED ONLY ON A DUPLICATE CUSTOMER ID - THERE     00047700
047800* IS NO VALIDATION OF THE CUSTOMER NAME FIELD IN THIS JOB.        00047800
047900 220-PROCESS-ADDCUST-TRAN.                                        00047900
048000     PERFORM 310-FIND-CUSTOMER-BY-ID.                             00048000
048100     IF WS-CUS-FOUND                                              00048100
048200         MOVE 'DUPLICATE CUST ID:  '    TO ERR-MSG-DATA1          00048200
048300         MOVE TRAN-CUST-ID               TO ERR-MSG-DATA2         00048300
048400         PERFORM 299-REPORT-BAD-TRAN                              00048400
048500     ELSE                                                         00048500
048600         ADD +1 TO WS-CUS-COUNT                                   00048600
048700         SET CUS-IDX TO WS-CUS-COUNT                              00048700
048800         MOVE TRAN-CUST-ID  TO WS-CUS-ID(CUS-IDX)                 00048800
048900         MOVE TRAN-CUST-NAME TO WS-CUS-NAME(CUS-IDX)              00048900
049000         PERFORM 410-WRITE-CUSTOMER-FILE                          00049000
049100     END-IF.                                                      00049100
049200*                                                                 00049200
049300****************************************************************  00049300
049400*   230/240 - RENT-VEHICLE AND RETURN-VEHICLE                     00049400
049500****************************************************************  00049500
049600* RENT REQUIRES A MATCHING VEHICLE AND CUSTOMER AND THE           00049600
049700* VEHICLE MUST BE AVAILABLE.  ON SUCCESS THE VEHICLE FLIPS TO     00049700
049800* RENTED AND A RENTAL-HISTORY ROW IS APPENDED/WRITTEN.            00049800
049900 230-PROCESS-RENT-TRAN.                                           00049900
050000     MOVE TRAN-KEY TO WS-NORM-WORK.                               00050000
050100     PERFORM 300-FIND-VEHICLE-BY-PLATE.                           00050100
050200     PERFORM 310-FIND-CUSTOMER-BY-ID.                             00050200
050300*    VEHICLE AND CUSTOMER ARE CHECKED IN THAT ORDER - A           00050300
050400*    TRANSACTION MISSING BOTH IS REJECTED FOR THE VEHICLE,        00050400
050500*    NOT THE CUSTOMER, SINCE TKT-0118 FIRST WROTE IT THIS WAY.    00050500
050600     IF NOT WS-VEH-FOUND                                          00050600
050700         MOVE 'NO MATCHING VEHICLE:'    TO ERR-MSG-DATA1          00050700
050800         MOVE TRAN-KEY                  TO ERR-MSG-DATA2          00050800
050900         PERFORM 299-REPORT-BAD-TRAN                              00050900
051000     ELSE IF NOT WS-CUS-FOUND                                     00051000
051100         MOVE 'NO MATCHING CUSTOMER:'   TO ERR-MSG-DATA1          00051100
051200         MOVE TRAN-CUST-ID              TO ERR-MSG-DATA2          00051200
051300         PERFORM 299-REPORT-BAD-TRAN                              00051300
051400     ELSE                                                         00051400
051500         SET VEH-IDX TO WS-FOUND-VEH-SUB                          00051500
051600         IF NOT WS-VEH-AVAILABLE(VEH-IDX)                         00051600
051700             MOVE 'VEHICLE NOT AVAILABLE:' TO ERR-MSG-DATA1       00051700
051800             MOVE TRAN-KEY                 TO ERR-MSG-DATA2       00051800
051900             PERFORM 299-REPORT-BAD-TRAN                          00051900
052000         ELSE                                                     00052000
052100*            FLIP THE STATUS FIRST, THEN APPEND THE HISTORY       00052100
052200*            ROW, THEN WRITE IT - IF THE WRITE FAILS THE          00052200
052300*            IN-MEMORY STATUS HAS ALREADY CHANGED, WHICH THIS     00052300
052400*            PROGRAM ACCEPTS AS THE WORST CASE ON A BAD WRITE.    00052400
052500             SET WS-VEH-RENTED(VEH-IDX) TO TRUE                   00052500
052600             PERFORM 420-APPEND-RNT-ENTRY                         00052600
052700             MOVE 'RENT  ' TO WS-RNT-TYPE(RNT-IDX)                00052700
052800             PERFORM 430-WRITE-RENTAL-FILE                        00052800
052900         END-IF                                                   00052900
053000     END-IF.                                                      00053000
053100*                                                                 00053100
053200* RETURN IS THE MIRROR OF RENT - THE VEHICLE MUST CURRENTLY       00053200
053300* BE RENTED, AND ON SUCCESS IT FLIPS BACK TO AVAILABLE.           00053300
053400 240-PROCESS-RETURN-TRAN.                                         00053400
053500*    SAME KEY FIELDS AS RENT ABOVE - RETURN CARRIES THE SAME      00053500
053600*    TRAN-KEY/TRAN-CUST-ID SHAPE, JUST A DIFFERENT TRAN-CODE.     00053600
053700     MOVE TRAN-KEY TO WS-NORM-WORK.                               00053700
053800     PERFORM 300-FIND-VEHICLE-BY-PLATE.                           00053800
053900     PERFORM 310-FIND-CUSTOMER-BY-ID.                             00053900
054000     IF NOT WS-VEH-FOUND                                          00054000
054100         MOVE 'NO MATCHING VEHICLE:'    TO ERR-MSG-DATA1          00054100
054200         MOVE TRAN-KEY                  TO ERR-MSG-DATA2          00054200
054300         PERFORM 299-REPORT-BAD-TRAN                              00054300
054400     ELSE IF NOT WS-CUS-FOUND                                     00054400
054500         MOVE 'NO MATCHING CUSTOMER:'   TO ERR-MSG-DATA1          00054500
054600         MOVE TRAN-CUST-ID              TO ERR-MSG-DATA2          00054600
054700         PERFORM 299-REPORT-BAD-TRAN                              00054700
054800     ELSE                                                         00054800
054900         SET VEH-IDX TO WS-FOUND-VEH-SUB                          00054900
055000*        THE CUSTOMER ON THE RETURN TRANSACTION IS NOT            00055000
055100*        CHECKED AGAINST WHO ORIGINALLY RENTED THE VEHICLE -      00055100
055200*        ANY KNOWN CUSTOMER CAN POST THE RETURN.                  00055200
055300         IF NOT WS-VEH-RENTED(VEH-IDX)                            00055300
055400             MOVE 'VEHICLE NOT RENTED:'   TO ERR-MSG-DATA1        00055400
055500             MOVE TRAN-KEY                 TO ERR-MSG-DATA2       00055500
055600             PERFORM 299-REPORT-BAD-TRAN                          00055600
055700         ELSE                                                     00055700
055800             SET WS-VEH-AVAILABLE(VEH-IDX) TO TRUE                00055800
055900             PERFORM 420-APPEND-RNT-ENTRY                         00055900
056000             MOVE 'RETURN' TO WS-RNT-TYPE(RNT-IDX)                00056000
056100             PERFORM 430-WRITE-RENTAL-FILE                        00056100
056200         END-IF                                                   00056200
056300     END-IF.                                                      00056300
056400*                                                                 00056400
056500****************************************************************  00056500
056600*   300/310 - KEY LOOKUPS (LINEAR SEARCH - NO ISAM)               00056600
056700****************************************************************  00056700
056800* PLATE IS UPPERCASED BEFORE THE SEARCH SO 'abc123' AND           00056800
056900* 'ABC123' ALWAYS MATCH THE SAME TABLE ENTRY.  SEARCH IS A        00056900
057000* STRAIGHT COBOL SEARCH, NOT SEARCH ALL - THE TABLE IS NEVER      00057000
057100* SORTED, SO A BINARY SEARCH WOULD NOT BE SAFE HERE.              00057100
057200 300-FIND-VEHICLE-BY-PLATE.                                       00057200
057300*    RESET THE FOUND SWITCH AND SUBSCRIPT EVERY CALL - A          00057300
057400*    STALE 'Y' FROM THE PRIOR TRANSACTION WOULD BE A BUG.         00057400
057500     MOVE 'N' TO WS-VEH-FOUND-SW.                                 00057500
057600     MOVE 0   TO WS-FOUND-VEH-SUB.                                00057600
057700     INSPECT WS-NORM-WORK CONVERTING                              00057700
057800         'abcdefghijklmnopqrstuvwxyz' TO                          00057800
057900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00057900
058000*    SEARCH ONLY RUNS IF THE TABLE HAS AT LEAST ONE ROW -         00058000
058100*    SEARCHING AN EMPTY OCCURS TABLE IS LEGAL BUT POINTLESS.      00058100
058200     IF WS-VEH-COUNT > 0                                          00058200
058300         SET VEH-IDX TO 1                                         00058300
058400         SEARCH WS-VEH-ENTRY                                      00058400
058500             AT END CONTINUE                                      00058500
058600             WHEN WS-VEH-PLATE(VEH-IDX) = WS-NORM-WORK(1:6)       00058600
058700                 MOVE 'Y' TO WS-VEH-FOUND-SW                      00058700
058800                 SET WS-FOUND-VEH-SUB TO VEH-IDX                  00058800
058900         END-SEARCH                                               00058900
059000     END-IF.                                                      00059000
059100*                                                                 00059100
059200* CUSTOMER ID IS A STRAIGHT NUMERIC COMPARE - NO CASE FOLDING     00059200
059300* NEEDED.                                                         00059300
059400 310-FIND-CUSTOMER-BY-ID.                                         00059400
059500     MOVE 'N' TO WS-CUS-FOUND-SW.                                 00059500
059600     MOVE 0   TO WS-FOUND-CUS-SUB.                                00059600
059700     IF WS-CUS-COUNT > 0                                          00059700
059800         SET CUS-IDX TO 1                                         00059800
059900         SEARCH WS-CUS-ENTRY                                      00059900
060000             AT END CONTINUE                                      00060000
060100             WHEN WS-CUS-ID(CUS-IDX) = TRAN-CUST-ID               00060100
060200                 MOVE 'Y' TO WS-CUS-FOUND-SW                      00060200
060300                 SET WS-FOUND-CUS-SUB TO CUS-IDX                  00060300
060400         END-SEARCH                                               00060400
060500     END-IF.                                                      00060500
060600*                                                                 00060600
060700****************************************************************  00060700
060800*   320 - PLATE VALIDATION (NOT NULL/BLANK, EXACTLY 6 CHARS)      00060800
060900****************************************************************  00060900
061000* TKT-0402 TIGHTENED THIS FROM "NOT ALL BLANK" TO "NO BLANKS      00061000
061100* ANYWHERE IN THE FIRST 6 CHARACTERS" AFTER A BAD UPSTREAM        00061100
061200* FEED LEFT TRAILING SPACES IN SHORT PLATE NUMBERS.               00061200
061300 320-VALIDATE-PLATE.                                              00061300
061400*    TKT-7340 - A 7-OR-MORE CHARACTER PLATE USED TO SLIP PAST     00061400
061500*    THIS CHECK BECAUSE ONLY POSITIONS 1-6 WERE EVER LOOKED AT,   00061500
061600*    SO "ABCDEFG" (NO EMBEDDED SPACE IN 1-6) WAS CALLED VALID     00061600
061700*    AND THEN GOT SILENTLY CHOPPED TO 6 BYTES BY 400.  A PLATE    00061700
061800*    IS ONLY VALID IF 1-6 ARE ALL NON-SPACE AND 7-12 ARE ALL      00061800
061900*    SPACE - ANYTHING PAST COLUMN 6 NOW FAILS VALIDATION          00061900
062000*    INSTEAD OF BEING TRUNCATED.                                  00062000
062100     MOVE 'N' TO WS-VALID-PLATE-SW.                               00062100
062200     MOVE 0   TO WS-SPACE-COUNT.                                  00062200
062300     INSPECT TRAN-KEY(1:6) TALLYING WS-SPACE-COUNT                00062300
062400         FOR ALL SPACE.                                           00062400
062500     IF WS-SPACE-COUNT = 0                                        00062500
062600         IF TRAN-KEY(7:6) = SPACES                                00062600
062700             MOVE 'Y' TO WS-VALID-PLATE-SW                        00062700
062800         END-IF                                                   00062800
062900     END-IF.                                                      00062900
063000*                                                                 00063000
063100****************************************************************  00063100
063200*   330 - MAKE/MODEL CAPITALIZATION (FIRST UPPER, REST LOWER)     00063200
063300****************************************************************  00063300
063400* TKT-2240 - MAKE/MODEL ARRIVE IN WHATEVER CASE THE DEALER        00063400
063500* FEED USED.  THIS FOLDS EVERYTHING TO "Capitalized" SO THE       00063500
063600* VEHICLE LISTING DOES NOT PRINT "FORD" NEXT TO "toyota".         00063600
063700 330-NORMALIZE-NAME-FIELD.                                        00063700
063800     IF WS-NORM-IN = SPACES                                       00063800
063900         MOVE 'Unknown' TO WS-NORM-OUT                            00063900
064000     ELSE                                                         00064000
064100         MOVE WS-NORM-IN TO WS-NORM-OUT                           00064100
064200         INSPECT WS-NORM-OUT CONVERTING                           00064200
064300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                      00064300
064400             'abcdefghijklmnopqrstuvwxyz'                         00064400
064500         INSPECT WS-NORM-OUT(1:1) CONVERTING                      00064500
064600             'abcdefghijklmnopqrstuvwxyz' TO                      00064600
064700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         00064700
064800     END-IF.                                                      00064800
064900*                                                                 00064900
065000****************************************************************  00065000
065100*   400/410 - BUILD AND APPEND A NEW TABLE ENTRY                  00065100
065200****************************************************************  00065200
065300* BUILDS THE NEW VEHICLE TABLE ROW FROM THE ADDVEH TRANSACTION    00065300
065400* - EVERY NEW VEHICLE STARTS LIFE AS STATUS 'A' (AVAILABLE).      00065400
065500 400-BUILD-VEH-ENTRY.                                             00065500
065600*    ADD THE ROW FIRST, SET THE INDEX, THEN FILL IT IN -          00065600
065700*    EVERY BUILD/APPEND PARAGRAPH IN THIS PROGRAM FOLLOWS         00065700
065800*    THIS SAME THREE-STEP SHAPE.                                  00065800
065900     ADD +1 TO WS-VEH-COUNT.                                      00065900
066000     SET VEH-IDX TO WS-VEH-COUNT.                                 00066000
066100     MOVE TRAN-KEY(1:6) TO WS-VEH-PLATE(VEH-IDX).                 00066100
066200     INSPECT WS-VEH-PLATE(VEH-IDX) CONVERTING                     00066200
066300         'abcdefghijklmnopqrstuvwxyz' TO                          00066300
066400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00066400
066500     MOVE TRAN-VEH-YEAR   TO WS-VEH-YEAR(VEH-IDX).                00066500
066600*    MAKE AND MODEL EACH GO THROUGH 330 SEPARATELY - THE          00066600
066700*    WORK AREA HOLDS ONE FIELD AT A TIME.                         00066700
066800     MOVE TRAN-VEH-MAKE   TO WS-NORM-IN.                          00066800
066900     PERFORM 330-NORMALIZE-NAME-FIELD.                            00066900
067000     MOVE WS-NORM-OUT     TO WS-VEH-MAKE(VEH-IDX).                00067000
067100     MOVE TRAN-VEH-MODEL  TO WS-NORM-IN.                          00067100
067200     PERFORM 330-NORMALIZE-NAME-FIELD.                            00067200
067300     MOVE WS-NORM-OUT     TO WS-VEH-MODEL(VEH-IDX).               00067300
067400     MOVE 'A'             TO WS-VEH-STATUS-CODE(VEH-IDX).         00067400
067500     MOVE TRAN-VEH-TYPE   TO WS-DISPATCH-TYPE-IN.                 00067500
067600     PERFORM 440-DISPATCH-VEH-TYPE.                               00067600
067700*                                                                 00067700
067800* WRITES THE NEW CUSTOMER MASTER RECORD.  NOTE THIS PARAGRAPH     00067800
067900* IS NUMBERED 410 BUT SITS AHEAD OF 405 BELOW - THE NUMBERING     00067900
068000* FOLLOWS TRANSACTION TYPE ORDER (ADDVEH, ADDCUST), NOT A         00068000
068100* STRICT PHYSICAL SEQUENCE, AS IN SEVERAL OTHER SHOP PROGRAMS.    00068100
068200 410-WRITE-CUSTOMER-FILE.                                         00068200
068300*    INITIALIZE CLEARS THE FD RECORD BEFORE EACH MOVE SO NO       00068300
068400*    LEFTOVER BYTES FROM A PRIOR WRITE CAN SURVIVE INTO THIS      00068400
068500*    ONE - SAME HABIT IN 405 AND 430 BELOW.                       00068500
068600     INITIALIZE CUS-FD-REC.                                       00068600
068700     MOVE WS-CUS-ID(CUS-IDX)    TO CUS-FD-ID.                     00068700
068800     MOVE WS-CUS-NAME(CUS-IDX)  TO CUS-FD-NAME.                   00068800
068900     WRITE CUS-FD-REC.                                            00068900
069000*    A WRITE ERROR HERE IS REPORTED BUT DOES NOT BACK OUT THE     00069000
069100*    TABLE ROW ALREADY ADDED IN 220 ABOVE.                        00069100
069200     EVALUATE WS-CUSTFILE-STATUS                                  00069200
069300         WHEN '00'  CONTINUE                                      00069300
069400         WHEN OTHER                                               00069400
069500             MOVE 'CUSTOMER FILE WRITE ERROR:' TO ERR-MSG-DATA1   00069500
069600             MOVE WS-CUSTFILE-STATUS            TO ERR-MSG-DATA2  00069600
069700             PERFORM 299-REPORT-BAD-TRAN                          00069700
069800     END-EVALUATE.                                                00069800
069900*                                                                 00069900
070000****************************************************************  00070000
070100*   405/420/430 - WRITE A NEW RECORD BACK TO ITS FLAT FILE        00070100
070200****************************************************************  00070200
070300* VEHICLE FILE IS LINE SEQUENTIAL AND APPEND-ONLY IN THIS         00070300
070400* RELEASE - THERE IS NO REWRITE OF AN EXISTING VEHICLE LINE.      00070400
070500 405-WRITE-VEHICLE-FILE.                                          00070500
070600     INITIALIZE VEH-FD-REC.                                       00070600
070700     MOVE WS-VEH-TYPE(VEH-IDX)   TO VEH-FD-TYPE.                  00070700
070800     MOVE WS-VEH-PLATE(VEH-IDX)  TO VEH-FD-PLATE.                 00070800
070900     MOVE WS-VEH-MAKE(VEH-IDX)   TO VEH-FD-MAKE.                  00070900
071000     MOVE WS-VEH-MODEL(VEH-IDX)  TO VEH-FD-MODEL.                 00071000
071100     MOVE WS-VEH-YEAR(VEH-IDX)   TO VEH-FD-YEAR.                  00071100
071200     WRITE VEH-FD-REC.                                            00071200
071300     EVALUATE WS-VEHFILE-STATUS                                   00071300
071400         WHEN '00'  CONTINUE                                      00071400
071500         WHEN OTHER                                               00071500
071600             MOVE 'VEHICLE FILE WRITE ERROR:'  TO ERR-MSG-DATA1   00071600
071700             MOVE WS-VEHFILE-STATUS             TO ERR-MSG-DATA2  00071700
071800             PERFORM 299-REPORT-BAD-TRAN                          00071800
071900     END-EVALUATE.                                                00071900
072000*                                                                 00072000
072100* APPENDS THE IN-MEMORY RENTAL-HISTORY ROW.  THE CALLER (230      00072100
072200* OR 240) SETS WS-RNT-TYPE RIGHT AFTER THIS RETURNS - THIS        00072200
072300* PARAGRAPH ONLY FILLS IN THE FIELDS COMMON TO BOTH.              00072300
072400 420-APPEND-RNT-ENTRY.                                            00072400
072500*    NOTE WS-RNT-TYPE IS NOT SET HERE - THE CALLER (230 OR        00072500
072600*    240) SETS IT IMMEDIATELY AFTER THIS PARAGRAPH RETURNS.       00072600
072700     ADD +1 TO WS-RNT-COUNT.                                      00072700
072800     SET RNT-IDX TO WS-RNT-COUNT.                                 00072800
072900     MOVE WS-VEH-PLATE(VEH-IDX)  TO WS-RNT-PLATE(RNT-IDX).        00072900
073000     MOVE TRAN-CUST-ID           TO WS-RNT-CUST-ID(RNT-IDX).      00073000
073100     MOVE TRAN-DATE              TO WS-RNT-DATE(RNT-IDX).         00073100
073200     MOVE TRAN-AMOUNT            TO WS-RNT-AMOUNT(RNT-IDX).       00073200
073300*    THE JOIN BACK TO BOTH TABLES - SEE THE WS-RNT-TABLE          00073300
073400*    BANNER ABOVE FOR WHY THIS SAVES RENTRPT A RE-SEARCH.         00073400
073500     SET WS-RNT-VEH-SUB(RNT-IDX) TO WS-FOUND-VEH-SUB.             00073500
073600     SET WS-RNT-CUS-SUB(RNT-IDX) TO WS-FOUND-CUS-SUB.             00073600
073700*                                                                 00073700
073800* WRITES THE RENTAL-HISTORY MASTER RECORD - APPEND ONLY, SAME     00073800
073900* AS VEHICLE AND CUSTOMER.                                        00073900
074000 430-WRITE-RENTAL-FILE.                                           00074000
074100     INITIALIZE RNT-FD-REC.                                       00074100
074200     MOVE WS-RNT-TYPE(RNT-IDX)    TO RNT-FD-TYPE.                 00074200
074300     MOVE WS-RNT-PLATE(RNT-IDX)   TO RNT-FD-PLATE.                00074300
074400     MOVE WS-RNT-CUST-ID(RNT-IDX) TO RNT-FD-CUST-ID.              00074400
074500     MOVE WS-RNT-DATE(RNT-IDX)    TO RNT-FD-DATE.                 00074500
074600     MOVE WS-RNT-AMOUNT(RNT-IDX)  TO RNT-FD-AMOUNT.               00074600
074700     WRITE RNT-FD-REC.                                            00074700
074800     EVALUATE WS-RNTLFILE-STATUS                                  00074800
074900         WHEN '00'  CONTINUE                                      00074900
075000         WHEN OTHER                                               00075000
075100             MOVE 'RENTAL FILE WRITE ERROR:'  TO ERR-MSG-DATA1    00075100
075200             MOVE WS-RNTLFILE-STATUS           TO ERR-MSG-DATA2   00075200
075300             PERFORM 299-REPORT-BAD-TRAN                          00075300
075400     END-EVALUATE.                                                00075400
075500*                                                                 00075500
075600****************************************************************  00075600
075700*   440 - VEHICLE SUBTYPE DISPATCH AND HARDCODED DEFAULTS         00075700
075800****************************************************************  00075800
075900* THREE KNOWN SUBTYPES - CAR, MINIBUS, PICKUP TRUCK - EACH        00075900
076000* GETS ITS OWN DEFAULT SUBFIELDS.  ANYTHING ELSE FALLS TO         00076000
076100* 'Unknown' RATHER THAN REJECTING THE TRANSACTION OUTRIGHT.       00076100
076200 440-DISPATCH-VEH-TYPE.                                           00076200
076300     MOVE WS-DISPATCH-TYPE-IN TO WS-NORM-WORK.                    00076300
076400     INSPECT WS-NORM-WORK CONVERTING                              00076400
076500         'abcdefghijklmnopqrstuvwxyz' TO                          00076500
076600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00076600
076700     EVALUATE TRUE                                                00076700
076800*        CAR - FOUR SEATS, NO CARGO OR TRAILER FIELDS AT ALL.     00076800
076900         WHEN WS-NORM-WORK(1:3) = 'CAR'                           00076900
077000             MOVE 'Car'       TO WS-VEH-TYPE(VEH-IDX)             00077000
077100             MOVE 'Car'       TO WS-VEH-TYPE-DISPLAY(VEH-IDX)     00077100
077200             MOVE 04          TO WS-VEH-SEATS(VEH-IDX)            00077200
077300*        MINIBUS - DEFAULTS TO NOT WHEELCHAIR-ACCESSIBLE.         00077300
077400         WHEN WS-NORM-WORK(1:7) = 'MINIBUS'                       00077400
077500             MOVE 'Minibus'   TO WS-VEH-TYPE(VEH-IDX)             00077500
077600             MOVE 'Minibus'   TO WS-VEH-TYPE-DISPLAY(VEH-IDX)     00077600
077700             MOVE 'N'         TO WS-VEH-ACCESS-SW(VEH-IDX)        00077700
077800*        PICKUP TRUCK - BOTH ONE-WORD AND TWO-WORD SPELLINGS      00077800
077900*        ARE ACCEPTED SINCE THE DEALER FEED IS NOT CONSISTENT.    00077900
078000         WHEN WS-NORM-WORK(1:11) = 'PICKUPTRUCK'                  00078000
078100            OR WS-NORM-WORK(1:12) = 'PICKUP TRUCK'                00078100
078200             MOVE 'PickupTruck'  TO WS-VEH-TYPE(VEH-IDX)          00078200
078300             MOVE 'Pickup Truck' TO WS-VEH-TYPE-DISPLAY(VEH-IDX)  00078300
078400             MOVE 1000.00     TO WS-VEH-CARGO-SIZE(VEH-IDX)       00078400
078500             MOVE 'N'         TO WS-VEH-TRAILER-SW(VEH-IDX)       00078500
078600*        ANYTHING NOT RECOGNIZED STILL GETS A TABLE ROW - THE     00078600
078700*        TRANSACTION IS NOT REJECTED FOR AN UNKNOWN TYPE.         00078700
078800         WHEN OTHER                                               00078800
078900             MOVE 'Unknown'   TO WS-VEH-TYPE(VEH-IDX)             00078900
079000             MOVE 'Unknown'   TO WS-VEH-TYPE-DISPLAY(VEH-IDX)     00079000
079100     END-EVALUATE.                                                00079100
079200*                                                                 00079200
079300****************************************************************  00079300
079400*   700-799 - FILE OPEN/LOAD/CLOSE                                00079400
079500****************************************************************  00079500
079600* OPENS THE TRANSACTION DECK AND THE REPORT FILE UP FRONT.        00079600
079700* THE THREE MASTERS ARE OPENED INSIDE THEIR OWN LOAD              00079700
079800* PARAGRAPHS BELOW SINCE A MISSING MASTER (STATUS '35') IS        00079800
079900* NOT FATAL - IT JUST MEANS THE TABLE STARTS EMPTY.               00079900
080000 700-OPEN-FILES.                                                  00080000
080100     OPEN INPUT  TRANSACTION-FILE.                                00080100
080200     OPEN OUTPUT REPORT-FILE.                                     00080200
080300     IF WS-TRANFILE-STATUS NOT = '00'                             00080300
080400         DISPLAY 'ERROR OPENING TRAN FILE. RC:'                   00080400
080500                 WS-TRANFILE-STATUS                               00080500
080600         MOVE 16  TO RETURN-CODE                                  00080600
080700         MOVE 'Y' TO WS-TRAN-EOF                                  00080700
080800     END-IF.                                                      00080800
080900*                                                                 00080900
081000* VEHICLE LOAD - READ-AHEAD/GO TO STYLE.  710-LOAD-VEHICLE-       00081000
081100* FILE OPENS THE FILE AND EITHER FALLS THROUGH INTO THE READ      00081100
081200* LOOP AT 711 OR JUMPS STRAIGHT TO 710-EXIT IF THE FILE IS        00081200
081300* MISSING OR WON'T OPEN.  711 READS ONE RECORD, APPENDS IT        00081300
081400* VIA 720, AND LOOPS BACK TO ITSELF UNTIL AT END, AT WHICH        00081400
081500* POINT IT JUMPS TO 710-EXIT.  CALLED AS PERFORM 710-LOAD-        00081500
081600* VEHICLE-FILE THRU 710-EXIT FROM 000-MAIN - THE CLOSE OF         00081600
081700* THE FILE HAPPENS BACK IN 000-MAIN SINCE A '35' STATUS MUST      00081700
081800* NOT BE CLOSED.                                                  00081800
081900 710-LOAD-VEHICLE-FILE.                                           00081900
082000     MOVE 0 TO WS-LOOP-SUB.                                       00082000
082100     OPEN INPUT VEHICLE-FILE.                                     00082100
082200     IF WS-VEHFILE-STATUS = '35'                                  00082200
082300         MOVE 'Y' TO WS-VEH-EOF                                   00082300
082400     ELSE IF WS-VEHFILE-STATUS NOT = '00'                         00082400
082500         DISPLAY 'ERROR OPENING VEHICLE FILE. RC:'                00082500
082600                 WS-VEHFILE-STATUS                                00082600
082700         MOVE 'Y' TO WS-VEH-EOF                                   00082700
082800     END-IF.                                                      00082800
082900     IF WS-VEH-EOF = 'Y'                                          00082900
083000         GO TO 710-EXIT                                           00083000
083100     END-IF.                                                      00083100
083200 711-READ-VEHICLE-FILE.                                           00083200
083300*    RUNAWAY-READ GUARD - IF AT END IS EVER MISSED THIS TRIPS     00083300
083400*    LONG BEFORE THE 200-ROW TABLE WOULD OVERFLOW.                00083400
083500     ADD 1 TO WS-LOOP-SUB.                                        00083500
083600     IF WS-LOOP-SUB > 9999                                        00083600
083700         DISPLAY 'RENTBAT - VEHICLE FILE RUNAWAY READ - ABORT'    00083700
083800         GO TO 710-EXIT                                           00083800
083900     END-IF.                                                      00083900
084000     READ VEHICLE-FILE                                            00084000
084100         AT END                                                   00084100
084200             MOVE 'Y' TO WS-VEH-EOF                               00084200
084300             GO TO 710-EXIT                                       00084300
084400     END-READ.                                                    00084400
084500     PERFORM 720-APPEND-LOADED-VEHICLE.                           00084500
084600     GO TO 711-READ-VEHICLE-FILE.                                 00084600
084700 710-EXIT.                                                        00084700
084800     EXIT.                                                        00084800
084900*                                                                 00084900
085000* CUSTOMER LOAD - NEWER PERFORM-UNTIL STYLE.  A MISSING           00085000
085100* CUSTOMER FILE (STATUS '35') IS NOT AN ERROR - THE TABLE         00085100
085200* JUST STARTS AT ZERO ROWS, SAME AS THE VEHICLE LOAD ABOVE.       00085200
085300 712-LOAD-CUSTOMER-FILE.                                          00085300
085400     OPEN INPUT CUSTOMER-FILE.                                    00085400
085500     IF WS-CUSTFILE-STATUS = '35'                                 00085500
085600         MOVE 'Y' TO WS-CUS-EOF                                   00085600
085700     ELSE IF WS-CUSTFILE-STATUS NOT = '00'                        00085700
085800         DISPLAY 'ERROR OPENING CUSTOMER FILE. RC:'               00085800
085900                 WS-CUSTFILE-STATUS                               00085900
086000         MOVE 'Y' TO WS-CUS-EOF                                   00086000
086100     END-IF.                                                      00086100
086200*    READ-THEN-LOOP - THE FIRST READ IS OUTSIDE THE PERFORM       00086200
086300*    UNTIL SO AN EMPTY FILE NEVER CALLS 712B AT ALL.              00086300
086400     IF WS-CUS-EOF NOT = 'Y'                                      00086400
086500         PERFORM 712A-READ-CUSTOMER-FILE                          00086500
086600         PERFORM 712B-COPY-CUSTOMER-FILE UNTIL WS-CUS-EOF = 'Y'   00086600
086700     END-IF.                                                      00086700
086800*    A '35' STATUS MEANS THE FILE WAS NEVER OPENED, SO IT         00086800
086900*    MUST NOT BE CLOSED.                                          00086900
087000     IF WS-CUSTFILE-STATUS NOT = '35'                             00087000
087100         CLOSE CUSTOMER-FILE                                      00087100
087200     END-IF.                                                      00087200
087300*                                                                 00087300
087400* BARE READ PARAGRAPH - NO BUSINESS LOGIC, JUST THE READ AND      00087400
087500* THE AT-END FLAG.  CALLED BOTH BEFORE AND INSIDE THE LOOP.       00087500
087600 712A-READ-CUSTOMER-FILE.                                         00087600
087700     READ CUSTOMER-FILE                                           00087700
087800         AT END MOVE 'Y' TO WS-CUS-EOF.                           00087800
087900*                                                                 00087900
088000* APPENDS ONE CUSTOMER ROW, THEN READS THE NEXT ONE ITSELF -      00088000
088100* THIS IS WHY 712-LOAD-CUSTOMER-FILE'S PERFORM UNTIL TESTS        00088100
088200* WS-CUS-EOF RATHER THAN LOOPING A FIXED NUMBER OF TIMES.         00088200
088300 712B-COPY-CUSTOMER-FILE.                                         00088300
088400     ADD +1 TO WS-CUS-COUNT.                                      00088400
088500     SET CUS-IDX TO WS-CUS-COUNT.                                 00088500
088600     MOVE CUS-FD-ID    TO WS-CUS-ID(CUS-IDX).                     00088600
088700     MOVE CUS-FD-NAME  TO WS-CUS-NAME(CUS-IDX).                   00088700
088800     PERFORM 712A-READ-CUSTOMER-FILE.                             00088800
088900*                                                                 00088900
089000* RENTAL HISTORY LOAD - SAME PERFORM-UNTIL SHAPE AS 712           00089000
089100* ABOVE.  RUNS LAST SO BOTH THE VEHICLE AND CUSTOMER TABLES       00089100
089200* ARE ALREADY POPULATED WHEN 730 BELOW TRIES TO JOIN TO THEM.     00089200
089300 714-LOAD-RENTAL-FILE.                                            00089300
089400     OPEN INPUT RENTAL-FILE.                                      00089400
089500     IF WS-RNTLFILE-STATUS = '35'                                 00089500
089600         MOVE 'Y' TO WS-RNT-EOF                                   00089600
089700     ELSE IF WS-RNTLFILE-STATUS NOT = '00'                        00089700
089800         DISPLAY 'ERROR OPENING RENTAL FILE. RC:'                 00089800
089900                 WS-RNTLFILE-STATUS                               00089900
090000         MOVE 'Y' TO WS-RNT-EOF                                   00090000
090100     END-IF.                                                      00090100
090200     IF WS-RNT-EOF NOT = 'Y'                                      00090200
090300         PERFORM 714A-READ-RENTAL-FILE                            00090300
090400         PERFORM 714B-COPY-RENTAL-FILE UNTIL WS-RNT-EOF = 'Y'     00090400
090500     END-IF.                                                      00090500
090600     IF WS-RNTLFILE-STATUS NOT = '35'                             00090600
090700         CLOSE RENTAL-FILE                                        00090700
090800     END-IF.                                                      00090800
090900*                                                                 00090900
091000* BARE READ PARAGRAPH, SAME PATTERN AS 712A ABOVE.                00091000
091100 714A-READ-RENTAL-FILE.                                           00091100
091200     READ RENTAL-FILE                                             00091200
091300         AT END MOVE 'Y' TO WS-RNT-EOF.                           00091300
091400*                                                                 00091400
091500* APPENDS ONE RENTAL-HISTORY ROW VIA 730, THEN READS THE          00091500
091600* NEXT RECORD ITSELF, SAME SHAPE AS 712B ABOVE.                   00091600
091700 714B-COPY-RENTAL-FILE.                                           00091700
091800     PERFORM 730-APPEND-LOADED-RENTAL.                            00091800
091900     PERFORM 714A-READ-RENTAL-FILE.                               00091900
092000*                                                                 00092000
092100* APPENDS ONE VEHICLE MASTER RECORD TO THE TABLE AT STARTUP -     00092100
092200* SAME FIELD-BY-FIELD SHAPE AS 400-BUILD-VEH-ENTRY BUT PULLS      00092200
092300* FROM THE FD RECORD INSTEAD OF THE INCOMING TRANSACTION.         00092300
092400 720-APPEND-LOADED-VEHICLE.                                       00092400
092500     ADD +1 TO WS-VEH-COUNT.                                      00092500
092600     SET VEH-IDX TO WS-VEH-COUNT.                                 00092600
092700     MOVE VEH-FD-PLATE TO WS-VEH-PLATE(VEH-IDX).                  00092700
092800     INSPECT WS-VEH-PLATE(VEH-IDX) CONVERTING                     00092800
092900         'abcdefghijklmnopqrstuvwxyz' TO                          00092900
093000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00093000
093100     MOVE VEH-FD-YEAR  TO WS-VEH-YEAR(VEH-IDX).                   00093100
093200     MOVE VEH-FD-MAKE  TO WS-NORM-IN.                             00093200
093300     PERFORM 330-NORMALIZE-NAME-FIELD.                            00093300
093400     MOVE WS-NORM-OUT  TO WS-VEH-MAKE(VEH-IDX).                   00093400
093500     MOVE VEH-FD-MODEL TO WS-NORM-IN.                             00093500
093600     PERFORM 330-NORMALIZE-NAME-FIELD.                            00093600
093700     MOVE WS-NORM-OUT  TO WS-VEH-MODEL(VEH-IDX).                  00093700
093800     MOVE 'A'          TO WS-VEH-STATUS-CODE(VEH-IDX).            00093800
093900     MOVE VEH-FD-TYPE  TO WS-DISPATCH-TYPE-IN.                    00093900
094000     PERFORM 440-DISPATCH-VEH-TYPE.                               00094000
094100*                                                                 00094100
094200* APPENDS ONE RENTAL-HISTORY RECORD AT STARTUP, RE-JOINING IT     00094200
094300* TO THE VEHICLE/CUSTOMER TABLE ROWS JUST LOADED ABOVE.  A        00094300
094400* HISTORY ROW WHOSE PLATE OR CUSTOMER NO LONGER EXISTS IS         00094400
094500* SILENTLY DROPPED FROM THE IN-MEMORY TABLE (IT STAYS ON THE      00094500
094600* FLAT FILE, WHICH RENTBAT NEVER REWRITES).                       00094600
094700 730-APPEND-LOADED-RENTAL.                                        00094700
094800     MOVE RNT-FD-PLATE TO WS-NORM-WORK.                           00094800
094900     PERFORM 300-FIND-VEHICLE-BY-PLATE.                           00094900
095000     MOVE RNT-FD-CUST-ID TO TRAN-CUST-ID.                         00095000
095100     PERFORM 310-FIND-CUSTOMER-BY-ID.                             00095100
095200     IF WS-VEH-FOUND AND WS-CUS-FOUND                             00095200
095300         ADD +1 TO WS-RNT-COUNT                                   00095300
095400         SET RNT-IDX TO WS-RNT-COUNT                              00095400
095500         MOVE RNT-FD-TYPE    TO WS-RNT-TYPE(RNT-IDX)              00095500
095600         MOVE RNT-FD-PLATE   TO WS-RNT-PLATE(RNT-IDX)             00095600
095700         MOVE RNT-FD-CUST-ID TO WS-RNT-CUST-ID(RNT-IDX)           00095700
095800         MOVE RNT-FD-DATE    TO WS-RNT-DATE(RNT-IDX)              00095800
095900         MOVE RNT-FD-AMOUNT  TO WS-RNT-AMOUNT(RNT-IDX)            00095900
096000         SET WS-RNT-VEH-SUB(RNT-IDX) TO WS-FOUND-VEH-SUB          00096000
096100         SET WS-RNT-CUS-SUB(RNT-IDX) TO WS-FOUND-CUS-SUB          00096100
096200     END-IF.                                                      00096200
096300*                                                                 00096300
096400* CLOSES THE TRANSACTION DECK AND REPORT FILE.  THE THREE         00096400
096500* MASTERS ARE CLOSED INDIVIDUALLY, RIGHT AFTER THEIR OWN LOAD     00096500
096600* PARAGRAPH, NOT HERE - SEE 710/712/714 ABOVE.                    00096600
096700 790-CLOSE-FILES.                                                 00096700
096800     CLOSE TRANSACTION-FILE.                                      00096800
096900     CLOSE REPORT-FILE.                                           00096900
097000*                                                                 00097000
097100****************************************************************  00097100
097200*   800/830 - REPORT WRITING                                      00097200
097300****************************************************************  00097300
097400* PRINTS THE ONE-TIME RUN-CONTROL HEADER LINE AT THE TOP OF       00097400
097500* THE REPORT, BEFORE ANY TRANSACTION OR REJECT LINES FOLLOW.      00097500
097600 800-INIT-REPORT.                                                 00097600
097700     MOVE CURRENT-CCYY   TO RPT-CCYY.                             00097700
097800     MOVE CURRENT-MONTH  TO RPT-MM.                               00097800
097900     MOVE CURRENT-DAY    TO RPT-DD.                               00097900
098000     MOVE CURRENT-HOUR   TO RPT-HH.                               00098000
098100     MOVE CURRENT-MINUTE TO RPT-MIN.                              00098100
098200     MOVE CURRENT-SECOND TO RPT-SS.                               00098200
098300     WRITE REPORT-RECORD FROM RPT-HEADER1.                        00098300
098400*                                                                 00098400
098500* PRINTS ONE AUDIT LINE PER ACCEPTED TRANSACTION - TRAN CODE      00098500
098600* AND KEY ONLY, NO RUNNING COUNT OF ANY KIND.                     00098600
098700 830-REPORT-TRAN-PROCESSED.                                       00098700
098800     MOVE TRAN-CODE TO RPT-TRAN-CODE.                             00098800
098900     MOVE TRAN-KEY  TO RPT-TRAN-KEY.                              00098900
099000     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.                   00099000
099100*                                                                 00099100
099200* PRINTS ONE REJECT LINE AND FLIPS WS-TRAN-OK SO 000-MAIN         00099200
099300* SKIPS THE PROCESSED-LINE WRITE FOR THIS TRANSACTION.            00099300
099400 299-REPORT-BAD-TRAN.                                             00099400
099500     MOVE 'N' TO WS-TRAN-OK.                                      00099500
099600     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN.                   00099600
