000100****************************************************************  00000100
000200*    COPY MEMBER:  RPTPARM                                        00000200
000300*    REPORT SELECTION RECORD READ BY RENTRPT - ONE LINE PER RUN   00000300
000400*                                                                 00000400
000500*    RPTP-REPORT-CODE  VEH   = VEHICLE LISTING (RPTP-STATUS-FILT  00000500
000600*                              BLANK FOR ALL, OR A STATUS NAME)   00000600
000700*                      HIST  = RENTAL HISTORY LISTING             00000700
000800*                      CUST  = CUSTOMER LISTING                   00000800
000900*                                                                 00000900
001000*    HIST:  09/30/91  DWS  TKT-1940  ORIGINAL COPY MEMBER         00001000
001100****************************************************************  00001100
001200 01  RPTP-REC.                                                    00001200
001300     05  RPTP-REPORT-CODE     PIC X(04).                          00001300
001400     05  RPTP-STATUS-FILTER   PIC X(16).                          00001400
001500     05  FILLER               PIC X(10).                          00001500
