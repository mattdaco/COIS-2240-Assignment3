000100****************************************************************  00000100
000200*    COPY MEMBER:  RENTREC                                        00000200
000300*    RENTAL HISTORY RECORD - ONE RENT OR RETURN TRANSACTION LINE  00000300
000400*                                                                 00000400
000500*    USED AS THE FD RECORD FOR THE LINE-SEQUENTIAL RENTAL-FILE    00000500
000600*    (37 BYTES ON DISK, AMOUNT PACKED) AND, VIA THE SAME          00000600
000700*    REPLACING TAG, AS THE WS-RNT-TABLE ENTRY.  THE TABLE ENTRY   00000700
000800*    CARRIES TWO SUBSCRIPTS BACK INTO WS-VEH-TABLE AND            00000800
000900*    WS-CUS-TABLE SO THE REPORT WRITER CAN RESOLVE PLATE AND      00000900
001000*    CUSTOMER NAME WITHOUT A RE-SEARCH.                           00001000
001100*                                                                 00001100
001200*    HIST:  02/11/88  DWS  TKT-1102  ORIGINAL COPY MEMBER         00001200
001300*           11/04/94  RJM  TKT-3071  AMOUNT REPACKED TO COMP-3    00001300
001400****************************************************************  00001400
001500 01  :TAG:-REC.                                                   00001500
001600     05  :TAG:-TYPE           PIC X(06).                          00001600
001700     05  :TAG:-PLATE          PIC X(06).                          00001700
001800     05  :TAG:-CUST-ID        PIC 9(09).                          00001800
001900     05  :TAG:-DATE           PIC 9(08).                          00001900
002000     05  :TAG:-AMOUNT         PIC S9(7)V99 COMP-3.                00002000
002100     05  FILLER               PIC X(03).                          00002100
