000100****************************************************************  00000100
000200*    COPY MEMBER:  RENTTRAN                                       00000200
000300*    BATCH REQUEST RECORD READ BY RENTBAT - ONE LINE PER REQUEST  00000300
000400*                                                                 00000400
000500*    TRAN-CODE ---KEY---- CUST-ID--  --DATE--  --AMOUNT-- --VALU  00000500
000600*    ADDVEH    plate      (unused)   (unused)  (unused)   type/m  00000600
000700*                                                          model  00000700
000800*    ADDCUST   (unused)   cust id    (unused)  (unused)   cust n  00000800
000900*    RENT      plate      cust id    rent date rent amt   (unuse  00000900
001000*    RETURN    plate      cust id    return dt extra fee  (unuse  00001000
001100*                                                                 00001100
001200*    TRAN-VALUE IS A GENERIC AREA, REDEFINED ACCORDING TO TRAN-C  00001200
001300*    SAME AS THE OLD "FIELD-NAME/VALUE" LAYOUT IN THE SAM-SERIES  00001300
001400*    TRANSACTION FILES THIS COPY MEMBER REPLACES.                 00001400
001500*                                                                 00001500
001600*    HIST:  02/11/88  DWS  TKT-1102  ORIGINAL COPY MEMBER         00001600
001700*           06/19/96  RJM  TKT-3318  ADDED RETURN-TRAN VALUE VIE  00001700
001800****************************************************************  00001800
001900 01  TRAN-REC.                                                    00001900
002000     05  TRAN-CODE            PIC X(07).                          00002000
002100     05  TRAN-KEY             PIC X(12).                          00002100
002200     05  TRAN-CUST-ID         PIC 9(09).                          00002200
002300     05  TRAN-DATE            PIC 9(08).                          00002300
002400     05  TRAN-AMOUNT          PIC S9(7)V99 COMP-3.                00002400
002500     05  TRAN-VALUE           PIC X(56).                          00002500
002600     05  FILLER               PIC X(03).                          00002600
002700 01  TRAN-ADDVEH-VALUE REDEFINES TRAN-VALUE.                      00002700
002800     05  TRAN-VEH-TYPE        PIC X(12).                          00002800
002900     05  TRAN-VEH-MAKE        PIC X(20).                          00002900
003000     05  TRAN-VEH-MODEL       PIC X(20).                          00003000
003100     05  TRAN-VEH-YEAR        PIC 9(04).                          00003100
003200 01  TRAN-ADDCUST-VALUE REDEFINES TRAN-VALUE.                     00003200
003300     05  TRAN-CUST-NAME       PIC X(30).                          00003300
003400     05  FILLER               PIC X(26).                          00003400
