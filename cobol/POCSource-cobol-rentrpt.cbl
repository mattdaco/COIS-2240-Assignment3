000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF FLEET DATA PROCESSING CNTR     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  RENTRPT                                               00000500
000600*                                                                 00000600
000700* RE-READS THE VEHICLE, CUSTOMER AND RENTAL HISTORY MASTERS       00000700
000800* BUILT/MAINTAINED BY RENTBAT, READ-ONLY, AND PRINTS ONE OF       00000800
000900* THREE LISTINGS SELECTED BY THE RPTPARM CONTROL RECORD -         00000900
001000* VEHICLE LISTING, RENTAL HISTORY LISTING, CUSTOMER LISTING.      00001000
001100*                                                                 00001100
001200* NO TOTALS, NO CONTROL BREAKS - EVERY LISTING IS A FLAT          00001200
001300* DETAIL REPORT IN LOAD/ADD ORDER.                                00001300
001400****************************************************************  00001400
001500 IDENTIFICATION DIVISION.                                         00001500
001600 PROGRAM-ID.     RENTRPT.                                         00001600
001700 AUTHOR.         R. MARSH.                                        00001700
001800 INSTALLATION.   FLEET SVCS DATA PROCESSING.                      00001800
001900 DATE-WRITTEN.   04/02/87.                                        00001900
002000 DATE-COMPILED.                                                   00002000
002100 SECURITY.       NON-CONFIDENTIAL.                                00002100
002200*                                                                 00002200
002300****************************************************************  00002300
002400*                     C H A N G E   L O G                         00002400
002500****************************************************************  00002500
002600* 04/02/87  DWS  TKT-0119  INITIAL RELEASE - VEHICLE LISTING AND  00002600
002700*                          RENTAL HISTORY LISTING                 00002700
002800* 09/19/88  RJM  TKT-0403  STATUS FILTER ADDED TO VEH LISTING     00002800
002900* 03/02/93  RJM  TKT-2241  CUSTOMER LISTING ADDED                 00002900
003000* 11/04/94  RJM  TKT-3072  AMOUNT COLUMN REPACKED TO COMP-3       00003000
003100* 08/30/98  MKT  TKT-4011  YEAR-2000 REMEDIATION - CURRENT-YEAR   00003100
003200*                          WINDOWED TO CCYY, DATE COLUMN NOW      00003200
003300*                          PRINTS CCYY-MM-DD, NOT YY-MM-DD        00003300
003400* 02/11/99  MKT  TKT-4056  Y2K SIGNOFF - REGRESSION RERUN CLEAN   00003400
003500* 07/08/02  WLT  TKT-4811  TRAILING FILLER ADDED TO MASTER        00003500
003600*                          RECORD COPY MEMBERS PER AUDIT          00003600
003700* 05/30/07  WLT  TKT-5521  "NO ROWS" MESSAGES REWORDED TO MATCH   00003700
003800*                          RENTBAT'S REJECT-MESSAGE WORDING       00003800
003900* 09/03/13  PDQ  TKT-7120  VEHICLE LOAD REWORKED TO READ-AHEAD/   00003900
004000*                          GO TO STYLE TO MATCH RENTBAT'S OWN     00004000
004100*                          710 PARAGRAPH.  RUNAWAY-READ GUARD     00004100
004200*                          AND END-OF-JOB SWITCH ADDED PER        00004200
004300*                          THE SAME STANDARDS AUDIT.              00004300
004400****************************************************************  00004400
004500* MAINTENANCE NOTE - THIS PROGRAM IS READ-ONLY AGAINST THE        00004500
004600* VEHICLE/CUSTOMER/RENTAL MASTERS.  RENTBAT IS THE ONLY WRITER    00004600
004700* OF RECORD - DO NOT ADD A WRITE OR REWRITE HERE.                 00004700
004800****************************************************************  00004800
004900 ENVIRONMENT DIVISION.                                            00004900
005000 CONFIGURATION SECTION.                                           00005000
005100*                                                                 00005100
005200* SOURCE AND OBJECT COMPUTER ARE BOTH THE 370 LPAR THIS SHOP      00005200
005300* HAS RUN BATCH ON SINCE THE JOB WAS FIRST WRITTEN.               00005300
005400 SOURCE-COMPUTER.  IBM-370.                                       00005400
005500 OBJECT-COMPUTER.  IBM-370.                                       00005500
005600*                                                                 00005600
005700* C01 DRIVES THE CARRIAGE-CONTROL SKIP-TO-CHANNEL-1 ON THE        00005700
005800* REPORT PRINTER.  UPSI-0 IS THE OPERATOR-SET DEBUG SWITCH,       00005800
005900* COPIED BY HAND FROM RENTBAT'S OWN SPECIAL-NAMES PARAGRAPH.      00005900
006000 SPECIAL-NAMES.                                                   00006000
006100     C01 IS TOP-OF-FORM                                           00006100
006200     CLASS PLATE-CHARACTERS IS "A" THRU "Z" "0" THRU "9"          00006200
006300     UPSI-0 ON STATUS  IS RENT-DEBUG-ON                           00006300
006400            OFF STATUS IS RENT-DEBUG-OFF.                         00006400
006500 INPUT-OUTPUT SECTION.                                            00006500
006600 FILE-CONTROL.                                                    00006600
006700*    THREE MASTER FILES, ALL READ-ONLY IN THIS PROGRAM - ONLY     00006700
006800*    RENTBAT EVER WRITES THEM.                                    00006800
006900     SELECT VEHICLE-FILE     ASSIGN TO VEHFILE                    00006900
007000         ORGANIZATION IS LINE SEQUENTIAL                          00007000
007100         FILE STATUS  IS WS-VEHFILE-STATUS.                       00007100
007200     SELECT CUSTOMER-FILE    ASSIGN TO CUSTFILE                   00007200
007300         ORGANIZATION IS LINE SEQUENTIAL                          00007300
007400         FILE STATUS  IS WS-CUSTFILE-STATUS.                      00007400
007500     SELECT RENTAL-FILE      ASSIGN TO RNTLFILE                   00007500
007600         ORGANIZATION IS LINE SEQUENTIAL                          00007600
007700         FILE STATUS  IS WS-RNTLFILE-STATUS.                      00007700
007800*    RPTCTL CARRIES THE ONE-CHARACTER REPORT SELECTOR - SEE       00007800
007900*    COPY MEMBER RPTPARM FOR THE VALID CODES.                     00007900
008000     SELECT RPTPARM-FILE     ASSIGN TO RPTCTL                     00008000
008100         ORGANIZATION IS LINE SEQUENTIAL                          00008100
008200         FILE STATUS  IS WS-RPTPARM-STATUS.                       00008200
008300*    RENTRPT2 - NOT TO BE CONFUSED WITH RENTBAT'S OWN             00008300
008400*    RENTRPT1 RUN-CONTROL REPORT, A SEPARATE DD/FILE ENTIRELY.    00008400
008500     SELECT REPORT-FILE      ASSIGN TO RENTRPT2                   00008500
008600         FILE STATUS  IS WS-REPORT-STATUS.                        00008600
008700****************************************************************  00008700
008800 DATA DIVISION.                                                   00008800
008900 FILE SECTION.                                                    00008900
009000*                                                                 00009000
009100* VEHICLE MASTER - RECORD LAYOUT SHARED WITH RENTBAT VIA THE      00009100
009200* SAME COPY MEMBER, SO A FIELD WIDTH CHANGE ONLY HAPPENS ONCE.    00009200
009300 FD  VEHICLE-FILE                                                 00009300
009400     RECORDING MODE IS F.                                         00009400
009500 COPY VEHMAST REPLACING ==:TAG:== BY ==VEH-FD==.                  00009500
009600*                                                                 00009600
009700* CUSTOMER MASTER.                                                00009700
009800 FD  CUSTOMER-FILE                                                00009800
009900     RECORDING MODE IS F.                                         00009900
010000 COPY CUSTMAST REPLACING ==:TAG:== BY ==CUS-FD==.                 00010000
010100*                                                                 00010100
010200* RENTAL HISTORY - LOAD/ADD ORDER, NEVER RE-SORTED BY THIS JOB.   00010200
010300 FD  RENTAL-FILE                                                  00010300
010400     RECORDING MODE IS F.                                         00010400
010500 COPY RENTREC REPLACING ==:TAG:== BY ==RNT-FD==.                  00010500
010600*                                                                 00010600
010700* ONE-RECORD CONTROL FILE TELLING THIS RUN WHICH OF THE THREE     00010700
010800* LISTINGS TO PRINT, AND WHETHER TO FILTER THE VEHICLE LISTING    00010800
010900* BY STATUS.  SEE COPY MEMBER RPTPARM REMARKS.                    00010900
011000 FD  RPTPARM-FILE                                                 00011000
011100     RECORDING MODE IS F.                                         00011100
011200 COPY RPTPARM.                                                    00011200
011300*                                                                 00011300
011400* THE PRINTED LISTING ITSELF - 100-BYTE LINE, NO CARRIAGE-        00011400
011500* CONTROL BYTE, SAME AS RENTBAT'S OWN REPORT-FILE.                00011500
011600 FD  REPORT-FILE                                                  00011600
011700     RECORDING MODE IS F.                                         00011700
011800 01  REPORT-RECORD              PIC X(100).                       00011800
011900*                                                                 00011900
012000****************************************************************  00012000
012100 WORKING-STORAGE SECTION.                                         00012100
012200****************************************************************  00012200
012300*                                                                 00012300
012400* RUN-DATE/TIME GROUP - ACCEPT FROM DATE/TIME AT 800-INIT-REPORT  00012400
012500* STAMPS RPT-HEADER1 ONLY.  NEITHER FIELD DRIVES ANY BUSINESS     00012500
012600* LOGIC IN THIS PROGRAM - THIS IS A PRINT-TIME STAMP, NOT A       00012600
012700* CONTROL DATE.                                                   00012700
012800 01  SYSTEM-DATE-AND-TIME.                                        00012800
012900     05  CURRENT-DATE.                                            00012900
013000*        CCYYMMDD BROKEN OUT SO THE HEADER CAN SLOT EACH PIECE    00013000
013100*        INTO ITS OWN EDITED POSITION WITHOUT A REFERENCE MOD.    00013100
013200         10  CURRENT-CCYY        PIC 9(4).                        00013200
013300         10  CURRENT-MONTH       PIC 9(2).                        00013300
013400         10  CURRENT-DAY         PIC 9(2).                        00013400
013500*    STRAIGHT 8-DIGIT VIEW OF THE SAME BYTES, USED NOWHERE YET    00013500
013600*    BUT KEPT FOR PARITY WITH RENTBAT'S OWN DATE GROUP.           00013600
013700     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(8).        00013700
013800     05  CURRENT-TIME.                                            00013800
013900         10  CURRENT-HOUR        PIC 9(2).                        00013900
014000         10  CURRENT-MINUTE      PIC 9(2).                        00014000
014100         10  CURRENT-SECOND      PIC 9(2).                        00014100
014200         10  CURRENT-HNDSEC      PIC 9(2).                        00014200
014300     05  CURRENT-TIME-NUM REDEFINES CURRENT-TIME PIC 9(8).        00014300
014400     05  FILLER                  PIC X(04) VALUE SPACES.          00014400
014500*                                                                 00014500
014600* FILE-STATUS BYTES (ONE PER SELECT) PLUS THE EOF AND             00014600
014700* RECORD-FOUND SWITCHES THE LOAD/SEARCH PARAGRAPHS SET.           00014700
014800 01  WS-FIELDS.                                                   00014800
014900*    '00' = OK, '10'/'35' = FILE AT END OR MISSING, ANYTHING      00014900
015000*    ELSE IS DISPLAYED AND TREATED AS A HARD OPEN/READ ERROR.     00015000
015100     05  WS-VEHFILE-STATUS       PIC X(2)  VALUE SPACES.          00015100
015200     05  WS-CUSTFILE-STATUS      PIC X(2)  VALUE SPACES.          00015200
015300     05  WS-RNTLFILE-STATUS      PIC X(2)  VALUE SPACES.          00015300
015400     05  WS-RPTPARM-STATUS       PIC X(2)  VALUE SPACES.          00015400
015500     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00015500
015600*    SET 'Y' BY THE READ PARAGRAPH THAT HIT AT END, TESTED BY     00015600
015700*    THE DRIVER PARAGRAPH THAT PERFORMS IT.                       00015700
015800     05  WS-VEH-EOF              PIC X     VALUE SPACES.          00015800
015900     05  WS-CUS-EOF              PIC X     VALUE SPACES.          00015900
016000     05  WS-RNT-EOF              PIC X     VALUE SPACES.          00016000
016100*    SET BY 300/310 AFTER A SEARCH, READ BY WHOEVER PERFORMED     00016100
016200*    THE LOOKUP - SEE THE WORK-VARIABLES REMARK BELOW.            00016200
016300     05  WS-VEH-FOUND-SW         PIC X     VALUE 'N'.             00016300
016400         88  WS-VEH-FOUND              VALUE 'Y'.                 00016400
016500     05  WS-CUS-FOUND-SW         PIC X     VALUE 'N'.             00016500
016600         88  WS-CUS-FOUND              VALUE 'Y'.                 00016600
016700*    RESET TO 'N' AT THE TOP OF EACH OF THE THREE LISTING         00016700
016800*    DRIVERS (900/910/920), FLIPPED 'Y' BY THE FIRST DETAIL       00016800
016900*    LINE ACTUALLY WRITTEN - TELLS THE DRIVER WHETHER TO PRINT    00016900
017000*    THE "NONE FOUND" LINE AFTER THE LOOP ENDS.                   00017000
017100     05  WS-ANY-ROWS-SW          PIC X     VALUE 'N'.             00017100
017200         88  WS-ANY-ROWS-PRINTED       VALUE 'Y'.                 00017200
017300     05  FILLER                  PIC X(04) VALUE SPACES.          00017300
017400*                                                                 00017400
017500* SET BY 300/310, READ BY WHICHEVER PARAGRAPH CALLED THEM -       00017500
017600* GOOD UNTIL THE NEXT CALL TO 300 OR 310 OVERWRITES IT.           00017600
017700 01  WORK-VARIABLES.                                              00017700
017800     05  WS-FOUND-VEH-SUB        PIC S9(4) COMP   VALUE 0.        00017800
017900     05  WS-FOUND-CUS-SUB        PIC S9(4) COMP   VALUE 0.        00017900
018000*    GENERAL-PURPOSE 20-BYTE WORK AREA - NOT PRESENTLY USED BY    00018000
018100*    ANY PARAGRAPH IN THIS PROGRAM, KEPT ONLY SO THE GROUP        00018100
018200*    MATCHES RENTBAT'S OWN WORK-VARIABLES FIELD-FOR-FIELD.        00018200
018300     05  WS-NORM-WORK            PIC X(20) VALUE SPACES.          00018300
018400*    915 MOVES THE PACKED-ERA NUMERIC RENTAL DATE HERE SO THE     00018400
018500*    REDEFINES BELOW CAN SLICE IT BYTE-BY-BYTE INTO CCYY-MM-DD.   00018500
018600     05  WS-DATE-EDIT-WORK       PIC 9(8)  VALUE 0.               00018600
018700     05  WS-DATE-EDIT-WORK-X REDEFINES                            00018700
018800             WS-DATE-EDIT-WORK   PIC X(8).                        00018800
018900*    918 EDITS A COMP-3 RENTAL AMOUNT THROUGH THIS FLOATING-      00018900
019000*    DOLLAR PICTURE BEFORE IT CAN BE COPIED INTO THE PRINT LINE.  00019000
019100     05  WS-AMOUNT-EDIT          PIC S9(7)V99 COMP-3 VALUE 0.     00019100
019200     05  WS-AMOUNT-DISPLAY       PIC $$$$$$9.99      VALUE ZERO.  00019200
019300     05  FILLER                  PIC X(04) VALUE SPACES.          00019300
019400*                                                                 00019400
019500****************************************************************  00019500
019600*   SCRATCH ITEMS - STANDALONE COUNTERS/SWITCHES THAT BELONG      00019600
019700*   TO NO RECORD.  CARRIED AS 77-LEVELS PER SHOP STANDARD, THE    00019700
019800*   SAME WAY SUB1 AND FILE-STATUS ARE CARRIED IN WRKSFINL.        00019800
019900****************************************************************  00019900
020000* WS-LOOP-SUB GUARDS THE VEHICLE READ-AHEAD LOOP BELOW AGAINST    00020000
020100* A RUNAWAY READ IF AN AT-END CONDITION IS EVER MISSED.           00020100
020200 77  WS-LOOP-SUB             PIC S9(4) COMP   VALUE 0.            00020200
020300* WS-EOJ-SWITCH IS SET ONLY ONCE, AFTER 790-CLOSE-FILES, SO       00020300
020400* 000-MAIN CAN CONFIRM A CLEAN SHUTDOWN BEFORE IT GOES BACK.      00020400
020500 77  WS-EOJ-SWITCH           PIC X            VALUE 'N'.          00020500
020600     88  WS-END-OF-JOB             VALUE 'Y'.                     00020600
020700*                                                                 00020700
020800****************************************************************  00020800
020900*   VEHICLE TABLE - IN-MEMORY, LOAD ORDER, LINEAR SEARCH          00020900
021000*   (NO ISAM HANDLER IN THIS BUILD, SEE COPY MEMBER REMARKS)      00021000
021100****************************************************************  00021100
021200* 200-ROW CEILING MATCHES RENTBAT'S OWN WS-VEH-TABLE - BOTH       00021200
021300* PROGRAMS MUST BE RESIZED TOGETHER IF THE FLEET EVER GROWS       00021300
021400* PAST THAT, SINCE THERE IS NO SHARED COPYBOOK FOR THIS TABLE.    00021400
021500 01  WS-VEH-COUNT                PIC S9(4) COMP   VALUE 0.        00021500
021600 01  WS-VEH-TABLE.                                                00021600
021700     05  WS-VEH-ENTRY OCCURS 200 TIMES                            00021700
021800             INDEXED BY VEH-IDX.                                  00021800
021900         10  WS-VEH-TYPE         PIC X(12).                       00021900
022000         10  WS-VEH-PLATE        PIC X(06).                       00022000
022100         10  WS-VEH-MAKE         PIC X(20).                       00022100
022200         10  WS-VEH-MODEL        PIC X(20).                       00022200
022300         10  WS-VEH-YEAR         PIC 9(04).                       00022300
022400*        STATUS IS ALWAYS 'A' THE INSTANT THIS ROW IS LOADED -    00022400
022500*        SEE 720'S OWN REMARKS FOR WHY.                           00022500
022600         10  WS-VEH-STATUS-CODE  PIC X(1)  VALUE 'A'.             00022600
022700             88  WS-VEH-AVAILABLE          VALUE 'A'.             00022700
022800             88  WS-VEH-HELD               VALUE 'H'.             00022800
022900             88  WS-VEH-RENTED             VALUE 'R'.             00022900
023000             88  WS-VEH-UNDER-MAINT        VALUE 'M'.             00023000
023100             88  WS-VEH-OUT-OF-SVC         VALUE 'O'.             00023100
023200         10  WS-VEH-TYPE-DISPLAY PIC X(15) VALUE SPACES.          00023200
023300         10  WS-VEH-STATUS-DISP  PIC X(18) VALUE SPACES.          00023300
023400         10  FILLER              PIC X(04) VALUE SPACES.          00023400
023500*                                                                 00023500
023600****************************************************************  00023600
023700*   CUSTOMER TABLE - IN-MEMORY, LOAD ORDER, LINEAR SEARCH         00023700
023800****************************************************************  00023800
023900* 300-ROW CEILING MATCHES RENTBAT'S OWN WS-CUS-TABLE.             00023900
024000 01  WS-CUS-COUNT                PIC S9(4) COMP   VALUE 0.        00024000
024100 01  WS-CUS-TABLE.                                                00024100
024200     05  WS-CUS-ENTRY OCCURS 300 TIMES                            00024200
024300             INDEXED BY CUS-IDX.                                  00024300
024400         10  WS-CUS-ID           PIC 9(09).                       00024400
024500         10  WS-CUS-NAME         PIC X(30).                       00024500
024600         10  FILLER              PIC X(04) VALUE SPACES.          00024600
024700*                                                                 00024700
024800****************************************************************  00024800
024900*   RENTAL HISTORY TABLE - IN-MEMORY, LOAD ORDER                  00024900
025000*   WS-RNT-VEH-SUB/WS-RNT-CUS-SUB CARRY THE JOIN BACK TO THE      00025000
025100*   VEHICLE/CUSTOMER TABLE ENTRY SO THE DETAIL LINE NEVER HAS     00025100
025200*   TO RE-SEARCH EITHER TABLE.                                    00025200
025300****************************************************************  00025300
025400 01  WS-RNT-COUNT                PIC S9(5) COMP   VALUE 0.        00025400
025500 01  WS-RNT-TABLE.                                                00025500
025600     05  WS-RNT-ENTRY OCCURS 500 TIMES                            00025600
025700             INDEXED BY RNT-IDX.                                  00025700
025800         10  WS-RNT-TYPE         PIC X(06).                       00025800
025900         10  WS-RNT-PLATE        PIC X(06).                       00025900
026000         10  WS-RNT-CUST-ID      PIC 9(09).                       00026000
026100         10  WS-RNT-DATE         PIC 9(08).                       00026100
026200         10  WS-RNT-AMOUNT       PIC S9(7)V99 COMP-3.             00026200
026300         10  WS-RNT-VEH-SUB      PIC S9(4) COMP   VALUE 0.        00026300
026400         10  WS-RNT-CUS-SUB      PIC S9(4) COMP   VALUE 0.        00026400
026500         10  FILLER              PIC X(04) VALUE SPACES.          00026500
026600*                                                                 00026600
026700****************************************************************  00026700
026800*            R E P O R T   L I N E S                              00026800
026900*   THREE SETS OF TITLE/HEADER/RULE/DETAIL/NONE-FOUND LINES,      00026900
027000*   ONE SET PER LISTING.  ONLY THE SET FOR THE REQUESTED          00027000
027100*   REPORT CODE IS EVER WRITTEN - SEE 850-RUN-REQUESTED-REPORT.   00027100
027200****************************************************************  00027200
027300* RUN-CONTROL HEADER, PRINTED ONCE PER RUN, SAME SHAPE AS         00027300
027400* RENTBAT'S OWN RPT-HEADER1 BUT WITHOUT A TIME STAMP.             00027400
027500 01  RPT-HEADER1.                                                 00027500
027600     05  FILLER                  PIC X(34)                        00027600
027700           VALUE 'RENTRPT RUN CONTROL       DATE: '.              00027700
027800     05  RPT-MM                  PIC 99.                          00027800
027900     05  FILLER                  PIC X     VALUE '/'.             00027900
028000     05  RPT-DD                  PIC 99.                          00028000
028100     05  FILLER                  PIC X     VALUE '/'.             00028100
028200     05  RPT-CCYY                PIC 9(4).                        00028200
028300     05  FILLER                  PIC X(56) VALUE SPACES.          00028300
028400* TITLE TEXT IS BUILT BY STRING IN 900-PRINT-VEHICLE-LISTING -    00028400
028500* EITHER "ALL VEHICLES" OR "<STATUS> VEHICLES" DEPENDING ON       00028500
028600* WHETHER RPTPARM REQUESTED A STATUS FILTER.                      00028600
028700 01  RPT-VEH-TITLE.                                               00028700
028800     05  RPT-VEH-TITLE-TEXT      PIC X(40) VALUE SPACES.          00028800
028900     05  FILLER                  PIC X(60) VALUE SPACES.          00028900
029000* COLUMN HEADER AND RULE LINE FOR THE VEHICLE LISTING - BAR-      00029000
029100* SEPARATED, SAME STYLE AS THE OTHER TWO LISTINGS BELOW.  EACH    00029100
029200* COLUMN'S FILLER WIDTH HERE MUST MATCH ITS PAIRED FIELD WIDTH    00029200
029300* IN RPT-VEH-DETAIL BELOW OR THE BARS WILL NOT LINE UP.           00029300
029400 01  RPT-VEH-HEADER.                                              00029400
029500     05  FILLER PIC X(15) VALUE 'TYPE           '.                00029500
029600     05  FILLER PIC X(1)  VALUE '|'.                              00029600
029700     05  FILLER PIC X(12) VALUE 'PLATE       '.                   00029700
029800     05  FILLER PIC X(1)  VALUE '|'.                              00029800
029900     05  FILLER PIC X(12) VALUE 'MAKE        '.                   00029900
030000     05  FILLER PIC X(1)  VALUE '|'.                              00030000
030100     05  FILLER PIC X(12) VALUE 'MODEL       '.                   00030100
030200     05  FILLER PIC X(1)  VALUE '|'.                              00030200
030300     05  FILLER PIC X(6)  VALUE 'YEAR  '.                         00030300
030400     05  FILLER PIC X(1)  VALUE '|'.                              00030400
030500     05  FILLER PIC X(18) VALUE 'STATUS            '.             00030500
030600     05  FILLER PIC X(20) VALUE SPACES.                           00030600
030700 01  RPT-VEH-RULE.                                                00030700
030800     05  FILLER PIC X(15) VALUE ALL '-'.                          00030800
030900     05  FILLER PIC X(1)  VALUE '|'.                              00030900
031000     05  FILLER PIC X(12) VALUE ALL '-'.                          00031000
031100     05  FILLER PIC X(1)  VALUE '|'.                              00031100
031200     05  FILLER PIC X(12) VALUE ALL '-'.                          00031200
031300     05  FILLER PIC X(1)  VALUE '|'.                              00031300
031400     05  FILLER PIC X(12) VALUE ALL '-'.                          00031400
031500     05  FILLER PIC X(1)  VALUE '|'.                              00031500
031600     05  FILLER PIC X(6)  VALUE ALL '-'.                          00031600
031700     05  FILLER PIC X(1)  VALUE '|'.                              00031700
031800     05  FILLER PIC X(18) VALUE ALL '-'.                          00031800
031900     05  FILLER PIC X(20) VALUE SPACES.                           00031900
032000 01  RPT-VEH-DETAIL.                                              00032000
032100     05  RPT-VEH-D-TYPE          PIC X(15).                       00032100
032200     05  FILLER                  PIC X(1)  VALUE '|'.             00032200
032300     05  RPT-VEH-D-PLATE         PIC X(12).                       00032300
032400     05  FILLER                  PIC X(1)  VALUE '|'.             00032400
032500     05  RPT-VEH-D-MAKE          PIC X(12).                       00032500
032600     05  FILLER                  PIC X(1)  VALUE '|'.             00032600
032700     05  RPT-VEH-D-MODEL         PIC X(12).                       00032700
032800     05  FILLER                  PIC X(1)  VALUE '|'.             00032800
032900     05  RPT-VEH-D-YEAR          PIC X(6).                        00032900
033000     05  FILLER                  PIC X(1)  VALUE '|'.             00033000
033100     05  RPT-VEH-D-STATUS        PIC X(18).                       00033100
033200     05  FILLER                  PIC X(20) VALUE SPACES.          00033200
033300* PRINTED IN PLACE OF ANY DETAIL LINES WHEN THE TABLE IS EMPTY    00033300
033400* OR WHEN NO ROW MATCHES THE REQUESTED STATUS FILTER.             00033400
033500 01  RPT-VEH-NONE-ALL.                                            00033500
033600     05  FILLER PIC X(18) VALUE 'No Vehicles found.'.             00033600
033700     05  FILLER PIC X(82) VALUE SPACES.                           00033700
033800 01  RPT-VEH-NONE-FILT.                                           00033800
033900     05  FILLER PIC X(25) VALUE 'No vehicles with Status: '.      00033900
034000     05  RPT-VEH-NONE-STAT       PIC X(16) VALUE SPACES.          00034000
034100     05  FILLER                  PIC X(59) VALUE SPACES.          00034100
034200*                                                                 00034200
034300* RENTAL HISTORY LISTING - NO STATUS FILTER, ALWAYS ALL ROWS      00034300
034400* IN LOAD/ADD ORDER.                                              00034400
034500 01  RPT-HIST-TITLE.                                              00034500
034600     05  FILLER PIC X(22) VALUE 'RENTAL HISTORY LISTING'.         00034600
034700     05  FILLER PIC X(78) VALUE SPACES.                           00034700
034800 01  RPT-HIST-HEADER.                                             00034800
034900     05  FILLER PIC X(9)  VALUE 'TYPE     '.                      00034900
035000     05  FILLER PIC X(1)  VALUE '|'.                              00035000
035100     05  FILLER PIC X(12) VALUE 'PLATE       '.                   00035100
035200     05  FILLER PIC X(1)  VALUE '|'.                              00035200
035300     05  FILLER PIC X(20) VALUE 'CUSTOMER            '.           00035300
035400     05  FILLER PIC X(1)  VALUE '|'.                              00035400
035500     05  FILLER PIC X(12) VALUE 'DATE        '.                   00035500
035600     05  FILLER PIC X(1)  VALUE '|'.                              00035600
035700     05  FILLER PIC X(12) VALUE 'AMOUNT      '.                   00035700
035800     05  FILLER PIC X(31) VALUE SPACES.                           00035800
035900 01  RPT-HIST-RULE.                                               00035900
036000     05  FILLER PIC X(9)  VALUE ALL '-'.                          00036000
036100     05  FILLER PIC X(1)  VALUE '|'.                              00036100
036200     05  FILLER PIC X(12) VALUE ALL '-'.                          00036200
036300     05  FILLER PIC X(1)  VALUE '|'.                              00036300
036400     05  FILLER PIC X(20) VALUE ALL '-'.                          00036400
036500     05  FILLER PIC X(1)  VALUE '|'.                              00036500
036600     05  FILLER PIC X(12) VALUE ALL '-'.                          00036600
036700     05  FILLER PIC X(1)  VALUE '|'.                              00036700
036800     05  FILLER PIC X(12) VALUE ALL '-'.                          00036800
036900     05  FILLER PIC X(31) VALUE SPACES.                           00036900
037000* DATE AND AMOUNT ARE BOTH EDITED INTO DISPLAY FORM BEFORE        00037000
037100* THIS LINE IS BUILT - SEE 915-BUILD-HIST-DETAIL-LINE AND         00037100
037200* 918-EDIT-AMOUNT BELOW.  THE TABLE ITSELF KEEPS THEM NUMERIC.    00037200
037300 01  RPT-HIST-DETAIL.                                             00037300
037400     05  RPT-HIST-D-TYPE         PIC X(9).                        00037400
037500     05  FILLER                  PIC X(1)  VALUE '|'.             00037500
037600     05  RPT-HIST-D-PLATE        PIC X(12).                       00037600
037700     05  FILLER                  PIC X(1)  VALUE '|'.             00037700
037800     05  RPT-HIST-D-CUST         PIC X(20).                       00037800
037900     05  FILLER                  PIC X(1)  VALUE '|'.             00037900
038000     05  RPT-HIST-D-DATE         PIC X(12).                       00038000
038100     05  FILLER                  PIC X(1)  VALUE '|'.             00038100
038200     05  RPT-HIST-D-AMOUNT       PIC X(12).                       00038200
038300     05  FILLER                  PIC X(31) VALUE SPACES.          00038300
038400 01  RPT-HIST-NONE.                                               00038400
038500     05  FILLER PIC X(24) VALUE 'No rental history found.'.       00038500
038600     05  FILLER PIC X(76) VALUE SPACES.                           00038600
038700*                                                                 00038700
038800* CUSTOMER LISTING - NO COLUMN HEADER OR RULE LINE IN THIS        00038800
038900* RELEASE, JUST A TITLE AND ONE DETAIL LINE PER CUSTOMER ROW -    00038900
039000* SPEC CALLS FOR A PLAIN "ID, NAME" FORMAT, NOT A BAR TABLE.      00039000
039100 01  RPT-CUST-TITLE.                                              00039100
039200     05  FILLER PIC X(17) VALUE 'CUSTOMER LISTING'.               00039200
039300     05  FILLER PIC X(83) VALUE SPACES.                           00039300
039400*    COMMA-SPACE SEPARATOR, NOT A BAR - THIS LISTING USES ITS     00039400
039500*    OWN PUNCTUATION STYLE, NOT VEHICLE/HISTORY'S.                00039500
039600 01  RPT-CUST-DETAIL.                                             00039600
039700     05  RPT-CUST-D-ID           PIC 9(09).                       00039700
039800     05  FILLER                  PIC X(2)  VALUE ', '.            00039800
039900     05  RPT-CUST-D-NAME         PIC X(30).                       00039900
040000     05  FILLER                  PIC X(59) VALUE SPACES.          00040000
040100*                                                                 00040100
040200****************************************************************  00040200
040300 PROCEDURE DIVISION.                                              00040300
040400****************************************************************  00040400
040500*                                                                 00040500
040600****************************************************************  00040600
040700*                  P A R A G R A P H   I N D E X                  00040700
040800****************************************************************  00040800
040900*   000       MAIN LINE - OPEN, LOAD, SELECT REPORT, CLOSE        00040900
041000*   300/310   VEHICLE / CUSTOMER KEY LOOKUPS                      00041000
041100*   700       REPORT/RPTPARM FILE OPEN                            00041100
041200*   710/711   VEHICLE-MASTER STARTUP LOAD (GO TO STYLE)           00041200
041300*   712/712A/712B  CUSTOMER-MASTER STARTUP LOAD                   00041300
041400*   714/714A/714B  RENTAL-HISTORY STARTUP LOAD                    00041400
041500*   720/730   STARTUP TABLE-ROW APPENDERS                         00041500
041600*   750       RPTPARM CONTROL-RECORD READ                         00041600
041700*   790       FILE CLOSE                                          00041700
041800*   800       RUN-CONTROL HEADER WRITE                            00041800
041900*   850       REPORT-CODE DISPATCH                                00041900
042000*   900/901   VEHICLE LISTING                                     00042000
042100*   910/911/915/918  RENTAL HISTORY LISTING                       00042100
042200*   920/921   CUSTOMER LISTING                                    00042200
042300*   THIS INDEX IS MAINTAINED BY HAND - IF A PARAGRAPH IS ADDED    00042300
042400*   OR RENUMBERED, ADD OR FIX ITS LINE HERE TOO.                  00042400
042500****************************************************************  00042500
042600*                                                                 00042600
042700* 000-MAIN IS THE ENTIRE JOB IN ONE GLANCE - OPEN, LOAD THE       00042700
042800* THREE MASTERS READ-ONLY, READ THE RPTPARM CONTROL RECORD,       00042800
042900* DISPATCH TO WHICHEVER LISTING IT REQUESTED, CLOSE.              00042900
043000 000-MAIN.                                                        00043000
043100*    DATE/TIME STAMP FOR THE JOB LOG ONLY - NOT THE SAME AS THE   00043100
043200*    RUN-CONTROL HEADER 800 WRITES INTO THE REPORT ITSELF.        00043200
043300     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00043300
043400     ACCEPT CURRENT-TIME FROM TIME.                               00043400
043500     DISPLAY 'RENTRPT STARTED  DATE = ' CURRENT-DATE-NUM.         00043500
043600*                                                                 00043600
043700     PERFORM 700-OPEN-FILES.                                      00043700
043800     PERFORM 800-INIT-REPORT.                                     00043800
043900*                                                                 00043900
044000*    VEHICLE LOAD USES THE READ-AHEAD/GO TO STYLE - SEE THE       00044000
044100*    710-EXIT PARAGRAPH BELOW.  THE CLOSE HAPPENS HERE, NOT       00044100
044200*    INSIDE 710, SINCE A '35' STATUS MUST NOT BE CLOSED.          00044200
044300     PERFORM 710-LOAD-VEHICLE-FILE THRU 710-EXIT.                 00044300
044400     IF WS-VEHFILE-STATUS NOT = '35'                              00044400
044500         CLOSE VEHICLE-FILE                                       00044500
044600     END-IF.                                                      00044600
044700*    CUSTOMER/RENTAL LOADS CLOSE THEIR OWN FILE INTERNALLY (SEE   00044700
044800*    712/714 BELOW) SINCE THEY KEPT THE OLDER PERFORM-UNTIL       00044800
044900*    SHAPE WHERE OPEN AND CLOSE LIVE IN THE SAME PARAGRAPH.       00044900
045000     PERFORM 712-LOAD-CUSTOMER-FILE.                              00045000
045100     PERFORM 714-LOAD-RENTAL-FILE.                                00045100
045200*                                                                 00045200
045300     PERFORM 750-READ-RPTPARM.                                    00045300
045400*    A BAD RPTPARM STATUS IS TREATED AS "NOTHING TO DO," NOT AN   00045400
045500*    ABEND - THE RUN STILL CLOSES OUT CLEANLY BELOW.              00045500
045600     IF WS-RPTPARM-STATUS = '00'                                  00045600
045700         PERFORM 850-RUN-REQUESTED-REPORT THRU 850-EXIT           00045700
045800     ELSE                                                         00045800
045900         DISPLAY 'RENTRPT - NO RPTPARM CONTROL RECORD, RC:'       00045900
046000                 WS-RPTPARM-STATUS                                00046000
046100     END-IF.                                                      00046100
046200*                                                                 00046200
046300     PERFORM 790-CLOSE-FILES.                                     00046300
046400     MOVE 'Y' TO WS-EOJ-SWITCH.                                   00046400
046500     IF WS-END-OF-JOB                                             00046500
046600         DISPLAY 'RENTRPT ENDED NORMALLY'                         00046600
046700     END-IF.                                                      00046700
046800     GOBACK.                                                      00046800
046900*                                                                 00046900
047000****************************************************************  00047000
047100*   700-799 - FILE OPEN/LOAD/CLOSE (SAME LOAD ORDER AS RENTBAT)   00047100
047200****************************************************************  00047200
047300* REPORT-FILE IS OPENED HERE, NOT IN 800, SINCE 800 ONLY WRITES   00047300
047400* THE HEADER LINE - OPENING AND WRITING ARE KEPT APART THE SAME   00047400
047500* WAY RENTBAT SPLITS ITS OWN FILE-OPEN PARAGRAPH FROM ITS FIRST   00047500
047600* WRITE.  A '35' STATUS ON RPTPARM IS NOT AN ERROR HERE - 750     00047600
047700* BELOW TURNS A MISSING CONTROL RECORD INTO A SKIPPED RUN, NOT    00047700
047800* AN ABEND.                                                       00047800
047900 700-OPEN-FILES.                                                  00047900
048000     OPEN OUTPUT REPORT-FILE.                                     00048000
048100     OPEN INPUT  RPTPARM-FILE.                                    00048100
048200     IF WS-RPTPARM-STATUS NOT = '00' AND                          00048200
048300        WS-RPTPARM-STATUS NOT = '35'                              00048300
048400         DISPLAY 'ERROR OPENING RPTPARM FILE. RC:'                00048400
048500                 WS-RPTPARM-STATUS                                00048500
048600     END-IF.                                                      00048600
048700*                                                                 00048700
048800****************************************************************  00048800
048900*   710/711 - VEHICLE LOAD, READ-AHEAD/GO TO STYLE                00048900
049000****************************************************************  00049000
049100* REWORKED PER TKT-7120 TO MATCH RENTBAT'S OWN 710 PARAGRAPH -    00049100
049200* OPENS THE FILE AND EITHER FALLS INTO THE READ LOOP AT 711 OR    00049200
049300* JUMPS STRAIGHT TO 710-EXIT IF THE FILE IS MISSING OR WON'T      00049300
049400* OPEN.  711 READS ONE RECORD, APPENDS IT VIA 720, AND LOOPS      00049400
049500* BACK TO ITSELF UNTIL AT END, AT WHICH POINT IT JUMPS TO         00049500
049600* 710-EXIT.  CALLED AS PERFORM 710-LOAD-VEHICLE-FILE THRU         00049600
049700* 710-EXIT FROM 000-MAIN.  CUSTOMER AND RENTAL LOADS BELOW        00049700
049800* STILL USE THE OLDER PERFORM-UNTIL SHAPE - SEE RENTBAT'S OWN     00049800
049900* CHANGE LOG FOR WHY BOTH STYLES COEXIST IN THIS SHOP.            00049900
050000 710-LOAD-VEHICLE-FILE.                                           00050000
050100     MOVE 0 TO WS-LOOP-SUB.                                       00050100
050200     OPEN INPUT VEHICLE-FILE.                                     00050200
050300     IF WS-VEHFILE-STATUS = '35'                                  00050300
050400         MOVE 'Y' TO WS-VEH-EOF                                   00050400
050500     ELSE IF WS-VEHFILE-STATUS NOT = '00'                         00050500
050600         DISPLAY 'ERROR OPENING VEHICLE FILE. RC:'                00050600
050700                 WS-VEHFILE-STATUS                                00050700
050800         MOVE 'Y' TO WS-VEH-EOF                                   00050800
050900     END-IF.                                                      00050900
051000     IF WS-VEH-EOF = 'Y'                                          00051000
051100         GO TO 710-EXIT                                           00051100
051200     END-IF.                                                      00051200
051300 711-READ-VEHICLE-FILE.                                           00051300
051400*    RUNAWAY-READ GUARD - IF AT END IS EVER MISSED THIS TRIPS     00051400
051500*    LONG BEFORE THE 200-ROW TABLE WOULD OVERFLOW.                00051500
051600     ADD 1 TO WS-LOOP-SUB.                                        00051600
051700     IF WS-LOOP-SUB > 9999                                        00051700
051800         DISPLAY 'RENTRPT - VEHICLE FILE RUNAWAY READ - ABORT'    00051800
051900         GO TO 710-EXIT                                           00051900
052000     END-IF.                                                      00052000
052100     READ VEHICLE-FILE                                            00052100
052200         AT END                                                   00052200
052300             MOVE 'Y' TO WS-VEH-EOF                               00052300
052400             GO TO 710-EXIT                                       00052400
052500     END-READ.                                                    00052500
052600     PERFORM 720-APPEND-LOADED-VEHICLE.                           00052600
052700     GO TO 711-READ-VEHICLE-FILE.                                 00052700
052800 710-EXIT.                                                        00052800
052900     EXIT.                                                        00052900
053000*                                                                 00053000
053100* CUSTOMER LOAD - OLDER PERFORM-UNTIL STYLE.  A MISSING           00053100
053200* CUSTOMER FILE (STATUS '35') IS NOT AN ERROR - THE TABLE         00053200
053300* JUST STARTS AT ZERO ROWS, SAME AS THE VEHICLE LOAD ABOVE.       00053300
053400 712-LOAD-CUSTOMER-FILE.                                          00053400
053500     OPEN INPUT CUSTOMER-FILE.                                    00053500
053600     IF WS-CUSTFILE-STATUS = '35'                                 00053600
053700         MOVE 'Y' TO WS-CUS-EOF                                   00053700
053800     ELSE IF WS-CUSTFILE-STATUS NOT = '00'                        00053800
053900         DISPLAY 'ERROR OPENING CUSTOMER FILE. RC:'               00053900
054000                 WS-CUSTFILE-STATUS                               00054000
054100         MOVE 'Y' TO WS-CUS-EOF                                   00054100
054200     END-IF.                                                      00054200
054300     IF WS-CUS-EOF NOT = 'Y'                                      00054300
054400         PERFORM 712A-READ-CUSTOMER-FILE                          00054400
054500         PERFORM 712B-COPY-CUSTOMER-FILE UNTIL WS-CUS-EOF = 'Y'   00054500
054600     END-IF.                                                      00054600
054700     IF WS-CUSTFILE-STATUS NOT = '35'                             00054700
054800         CLOSE CUSTOMER-FILE                                      00054800
054900     END-IF.                                                      00054900
055000*                                                                 00055000
055100* BARE READ PARAGRAPH - NO BUSINESS LOGIC, JUST THE READ AND      00055100
055200* THE AT-END FLAG.  CALLED BOTH BEFORE AND INSIDE THE LOOP -      00055200
055300* THE "READ ONE, THEN LOOP ON PROCESS-PLUS-READ" SHAPE THIS       00055300
055400* PROGRAM USES FOR EVERY PERFORM-UNTIL LOADER.                    00055400
055500 712A-READ-CUSTOMER-FILE.                                         00055500
055600     READ CUSTOMER-FILE                                           00055600
055700         AT END MOVE 'Y' TO WS-CUS-EOF.                           00055700
055800*                                                                 00055800
055900* APPENDS ONE CUSTOMER ROW, THEN READS THE NEXT ONE ITSELF - NO   00055900
056000* NORMALIZATION NEEDED HERE SINCE RENTBAT ALREADY CAPITALIZED     00056000
056100* THE NAME BEFORE IT WAS EVER WRITTEN TO DISK.                    00056100
056200 712B-COPY-CUSTOMER-FILE.                                         00056200
056300     ADD +1 TO WS-CUS-COUNT.                                      00056300
056400     SET CUS-IDX TO WS-CUS-COUNT.                                 00056400
056500     MOVE CUS-FD-ID    TO WS-CUS-ID(CUS-IDX).                     00056500
056600     MOVE CUS-FD-NAME  TO WS-CUS-NAME(CUS-IDX).                   00056600
056700     PERFORM 712A-READ-CUSTOMER-FILE.                             00056700
056800*                                                                 00056800
056900* RENTAL HISTORY LOAD - SAME PERFORM-UNTIL SHAPE AS 712 ABOVE.    00056900
057000* RUNS LAST SO BOTH THE VEHICLE AND CUSTOMER TABLES ARE ALREADY   00057000
057100* POPULATED WHEN 730 BELOW TRIES TO JOIN TO THEM.                 00057100
057200 714-LOAD-RENTAL-FILE.                                            00057200
057300     OPEN INPUT RENTAL-FILE.                                      00057300
057400     IF WS-RNTLFILE-STATUS = '35'                                 00057400
057500         MOVE 'Y' TO WS-RNT-EOF                                   00057500
057600     ELSE IF WS-RNTLFILE-STATUS NOT = '00'                        00057600
057700         DISPLAY 'ERROR OPENING RENTAL FILE. RC:'                 00057700
057800                 WS-RNTLFILE-STATUS                               00057800
057900         MOVE 'Y' TO WS-RNT-EOF                                   00057900
058000     END-IF.                                                      00058000
058100     IF WS-RNT-EOF NOT = 'Y'                                      00058100
058200         PERFORM 714A-READ-RENTAL-FILE                            00058200
058300         PERFORM 714B-COPY-RENTAL-FILE UNTIL WS-RNT-EOF = 'Y'     00058300
058400     END-IF.                                                      00058400
058500     IF WS-RNTLFILE-STATUS NOT = '35'                             00058500
058600         CLOSE RENTAL-FILE                                        00058600
058700     END-IF.                                                      00058700
058800*                                                                 00058800
058900* BARE READ PARAGRAPH, SAME PATTERN AS 712A ABOVE.                00058900
059000 714A-READ-RENTAL-FILE.                                           00059000
059100     READ RENTAL-FILE                                             00059100
059200         AT END MOVE 'Y' TO WS-RNT-EOF.                           00059200
059300*                                                                 00059300
059400* APPENDS ONE RENTAL-HISTORY ROW VIA 730, THEN READS THE NEXT     00059400
059500* RECORD ITSELF, SAME SHAPE AS 712B ABOVE - UNLIKE 712B THOUGH,   00059500
059600* THE APPEND STEP ITSELF CAN DROP THE ROW (SEE 730'S OWN          00059600
059700* REMARKS), SO THIS PARAGRAPH CANNOT ASSUME WS-RNT-COUNT WENT     00059700
059800* UP JUST BECAUSE IT READ ONE MORE RECORD.                        00059800
059900 714B-COPY-RENTAL-FILE.                                           00059900
060000     PERFORM 730-APPEND-LOADED-RENTAL.                            00060000
060100     PERFORM 714A-READ-RENTAL-FILE.                               00060100
060200*                                                                 00060200
060300* APPENDS ONE VEHICLE MASTER RECORD TO THE TABLE AT STARTUP,      00060300
060400* NORMALIZING MAKE/MODEL AND RESOLVING BOTH DISPLAY FIELDS        00060400
060500* EXACTLY AS THEY WOULD HAVE BEEN WHEN RENTBAT FIRST WROTE THE    00060500
060600* RECORD.                                                         00060600
060700 720-APPEND-LOADED-VEHICLE.                                       00060700
060800     ADD +1 TO WS-VEH-COUNT.                                      00060800
060900     SET VEH-IDX TO WS-VEH-COUNT.                                 00060900
061000     MOVE VEH-FD-PLATE TO WS-VEH-PLATE(VEH-IDX).                  00061000
061100     INSPECT WS-VEH-PLATE(VEH-IDX) CONVERTING                     00061100
061200         'abcdefghijklmnopqrstuvwxyz' TO                          00061200
061300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00061300
061400     MOVE VEH-FD-YEAR  TO WS-VEH-YEAR(VEH-IDX).                   00061400
061500*    330 IS SHARED WITH RENTBAT'S OWN MAKE/MODEL CAPITALIZATION   00061500
061600*    CALL - SAME PARAGRAPH NUMBER, SEPARATE COPY OF THE CODE,     00061600
061700*    SINCE RENTRPT DOES NOT CALL INTO RENTBAT.                    00061700
061800     MOVE VEH-FD-MAKE  TO WS-NORM-WORK.                           00061800
061900     PERFORM 330-NORMALIZE-NAME-FIELD.                            00061900
062000     MOVE WS-NORM-WORK TO WS-VEH-MAKE(VEH-IDX).                   00062000
062100     MOVE VEH-FD-MODEL TO WS-NORM-WORK.                           00062100
062200     PERFORM 330-NORMALIZE-NAME-FIELD.                            00062200
062300     MOVE WS-NORM-WORK  TO WS-VEH-MODEL(VEH-IDX).                 00062300
062400*    STATUS IS ALWAYS FORCED TO 'A' (AVAILABLE) HERE BECAUSE THE  00062400
062500*    VEHICLE MASTER ON DISK DOES NOT CARRY A STATUS BYTE OF ITS   00062500
062600*    OWN - RENTBAT TRACKS CURRENT STATUS ONLY IN ITS OWN TABLE,   00062600
062700*    REBUILT EACH RUN FROM THE TRANSACTION HISTORY.  A REPORT     00062700
062800*    RUN IMMEDIATELY AFTER A RENT/RETURN TRANSACTION THEREFORE    00062800
062900*    SHOWS EVERY VEHICLE AS AVAILABLE UNTIL RENTBAT'S NEXT PASS   00062900
063000*    WRITES A REFRESHED MASTER - A KNOWN LIMITATION, NOT A BUG.   00063000
063100     MOVE 'A'           TO WS-VEH-STATUS-CODE(VEH-IDX).           00063100
063200     MOVE VEH-FD-TYPE   TO WS-NORM-WORK.                          00063200
063300     PERFORM 440-DISPATCH-VEH-TYPE.                               00063300
063400     PERFORM 450-RESOLVE-STATUS-TEXT.                             00063400
063500*                                                                 00063500
063600* APPENDS ONE RENTAL-HISTORY RECORD AT STARTUP, RE-JOINING IT     00063600
063700* TO THE VEHICLE/CUSTOMER TABLE ROWS JUST LOADED ABOVE.  A        00063700
063800* HISTORY ROW WHOSE PLATE OR CUSTOMER NO LONGER EXISTS IS         00063800
063900* SILENTLY DROPPED FROM THE IN-MEMORY TABLE (IT STAYS ON THE      00063900
064000* FLAT FILE, WHICH THIS PROGRAM NEVER REWRITES).                  00064000
064100 730-APPEND-LOADED-RENTAL.                                        00064100
064200     MOVE RNT-FD-PLATE TO WS-NORM-WORK.                           00064200
064300     PERFORM 300-FIND-VEHICLE-BY-PLATE.                           00064300
064400     PERFORM 310-FIND-CUSTOMER-BY-ID.                             00064400
064500*    BOTH LOOKUPS MUST SUCCEED BEFORE THE ROW IS KEPT - THE       00064500
064600*    SAVED SUBSCRIPTS BELOW ARE ONLY MEANINGFUL WHEN BOTH         00064600
064700*    WS-FOUND-VEH-SUB AND WS-FOUND-CUS-SUB POINT AT A REAL ROW.   00064700
064800     IF WS-VEH-FOUND AND WS-CUS-FOUND                             00064800
064900         ADD +1 TO WS-RNT-COUNT                                   00064900
065000         SET RNT-IDX TO WS-RNT-COUNT                              00065000
065100         MOVE RNT-FD-TYPE    TO WS-RNT-TYPE(RNT-IDX)              00065100
065200         MOVE RNT-FD-PLATE   TO WS-RNT-PLATE(RNT-IDX)             00065200
065300         MOVE RNT-FD-CUST-ID TO WS-RNT-CUST-ID(RNT-IDX)           00065300
065400         MOVE RNT-FD-DATE    TO WS-RNT-DATE(RNT-IDX)              00065400
065500         MOVE RNT-FD-AMOUNT  TO WS-RNT-AMOUNT(RNT-IDX)            00065500
065600         SET WS-RNT-VEH-SUB(RNT-IDX) TO WS-FOUND-VEH-SUB          00065600
065700         SET WS-RNT-CUS-SUB(RNT-IDX) TO WS-FOUND-CUS-SUB          00065700
065800     END-IF.                                                      00065800
065900*                                                                 00065900
066000* READS THE ONE RPTPARM CONTROL RECORD - NEXT SENTENCE SKIPS      00066000
066100* THE READ OUTRIGHT WHEN THE FILE NEVER OPENED ('35'), SINCE A    00066100
066200* READ AGAINST AN UNOPENED FILE WOULD ABEND.  A '10' STATUS       00066200
066300* (EMPTY FILE, OPENED BUT NO RECORD) IS TREATED THE SAME AS A     00066300
066400* MISSING FILE BY 000-MAIN'S CALLER.                              00066400
066500 750-READ-RPTPARM.                                                00066500
066600*    NEXT SENTENCE, NOT CONTINUE - THE SHOP'S OLDER IDIOM FOR     00066600
066700*    "DO NOTHING AND FALL TO THE NEXT VERB-TERMINATED SENTENCE",  00066700
066800*    KEPT HERE BECAUSE THE READ BELOW STILL NEEDS ITS OWN         00066800
066900*    END-READ SCOPE TERMINATOR INSIDE THE ELSE BRANCH.            00066900
067000     IF WS-RPTPARM-STATUS NOT = '00'                              00067000
067100         NEXT SENTENCE                                            00067100
067200     ELSE                                                         00067200
067300         READ RPTPARM-FILE                                        00067300
067400             AT END MOVE '10' TO WS-RPTPARM-STATUS                00067400
067500         END-READ                                                 00067500
067600     END-IF.                                                      00067600
067700*                                                                 00067700
067800* CLOSES RPTPARM AND THE OUTPUT REPORT.  THE THREE MASTERS ARE    00067800
067900* CLOSED INDIVIDUALLY, RIGHT AFTER THEIR OWN LOAD PARAGRAPH,      00067900
068000* NOT HERE - SEE 710/712/714 ABOVE.                               00068000
068100 790-CLOSE-FILES.                                                 00068100
068200*    A '35' HERE MEANS RPTPARM NEVER OPENED, SO CLOSING IT        00068200
068300*    WOULD ERROR - SAME GUARD PATTERN AS THE MASTER CLOSES.       00068300
068400     IF WS-RPTPARM-STATUS NOT = '35'                              00068400
068500         CLOSE RPTPARM-FILE                                       00068500
068600     END-IF.                                                      00068600
068700     CLOSE REPORT-FILE.                                           00068700
068800*                                                                 00068800
068900****************************************************************  00068900
069000*   300/310 - KEY LOOKUPS (LINEAR SEARCH - NO ISAM)               00069000
069100****************************************************************  00069100
069200* PLATE IS UPPERCASED BEFORE THE SEARCH SO 'abc123' AND           00069200
069300* 'ABC123' ALWAYS MATCH THE SAME TABLE ENTRY.  CALLED ONLY        00069300
069400* FROM 730 AT STARTUP - NOTHING ELSE IN THIS PROGRAM SEARCHES     00069400
069500* THE VEHICLE TABLE BY PLATE.                                     00069500
069600 300-FIND-VEHICLE-BY-PLATE.                                       00069600
069700*    RESET THE FOUND SWITCH AND SUBSCRIPT EVERY CALL - A          00069700
069800*    STALE 'Y' FROM THE PRIOR ROW WOULD BE A BUG.                 00069800
069900     MOVE 'N' TO WS-VEH-FOUND-SW.                                 00069900
070000     MOVE 0   TO WS-FOUND-VEH-SUB.                                00070000
070100     INSPECT WS-NORM-WORK CONVERTING                              00070100
070200         'abcdefghijklmnopqrstuvwxyz' TO                          00070200
070300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00070300
070400*    SEARCH AT END CONTINUE - A MISS IS A NORMAL OUTCOME FOR      00070400
070500*    THIS CALLER (A RENTAL ROW WHOSE VEHICLE NO LONGER EXISTS),   00070500
070600*    NOT AN ERROR CONDITION, SO NOTHING IS DISPLAYED HERE.        00070600
070700     IF WS-VEH-COUNT > 0                                          00070700
070800         SET VEH-IDX TO 1                                         00070800
070900         SEARCH WS-VEH-ENTRY                                      00070900
071000             AT END CONTINUE                                      00071000
071100             WHEN WS-VEH-PLATE(VEH-IDX) = WS-NORM-WORK(1:6)       00071100
071200                 MOVE 'Y' TO WS-VEH-FOUND-SW                      00071200
071300                 SET WS-FOUND-VEH-SUB TO VEH-IDX                  00071300
071400         END-SEARCH                                               00071400
071500     END-IF.                                                      00071500
071600*                                                                 00071600
071700* SAME SHAPE AS 300 ABOVE BUT KEYED ON CUSTOMER ID RATHER         00071700
071800* THAN PLATE - ALSO CALLED ONLY FROM 730 AT STARTUP.              00071800
071900 310-FIND-CUSTOMER-BY-ID.                                         00071900
072000     MOVE 'N' TO WS-CUS-FOUND-SW.                                 00072000
072100     MOVE 0   TO WS-FOUND-CUS-SUB.                                00072100
072200*    NO CASE-FOLDING NEEDED HERE - CUSTOMER ID IS A NUMBER-LIKE   00072200
072300*    KEY, NOT A PLATE, SO THERE IS NO UPPER/LOWER MISMATCH RISK   00072300
072400*    THE WAY THERE IS IN 300 ABOVE.                               00072400
072500     IF WS-CUS-COUNT > 0                                          00072500
072600         SET CUS-IDX TO 1                                         00072600
072700         SEARCH WS-CUS-ENTRY                                      00072700
072800             AT END CONTINUE                                      00072800
072900             WHEN WS-CUS-ID(CUS-IDX) = RNT-FD-CUST-ID             00072900
073000                 MOVE 'Y' TO WS-CUS-FOUND-SW                      00073000
073100                 SET WS-FOUND-CUS-SUB TO CUS-IDX                  00073100
073200         END-SEARCH                                               00073200
073300     END-IF.                                                      00073300
073400*                                                                 00073400
073500****************************************************************  00073500
073600*   330 - MAKE/MODEL CAPITALIZATION (FIRST UPPER, REST LOWER)     00073600
073700*   (SAME RULE AS RENTBAT 330 - REPEATED HERE, RENTRPT NEVER      00073700
073800*   CALLS INTO RENTBAT, THE TWO JOBS SHARE NO SUBPROGRAM)         00073800
073900****************************************************************  00073900
074000 330-NORMALIZE-NAME-FIELD.                                        00074000
074100     IF WS-NORM-WORK = SPACES                                     00074100
074200         MOVE 'Unknown' TO WS-NORM-WORK                           00074200
074300     ELSE                                                         00074300
074400         INSPECT WS-NORM-WORK CONVERTING                          00074400
074500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                      00074500
074600             'abcdefghijklmnopqrstuvwxyz'                         00074600
074700         INSPECT WS-NORM-WORK(1:1) CONVERTING                     00074700
074800             'abcdefghijklmnopqrstuvwxyz' TO                      00074800
074900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         00074900
075000     END-IF.                                                      00075000
075100*                                                                 00075100
075200****************************************************************  00075200
075300*   440/450 - VEHICLE SUBTYPE AND STATUS TEXT RESOLUTION          00075300
075400****************************************************************  00075400
075500* THREE KNOWN SUBTYPES, SAME AS RENTBAT'S OWN 440 - ANYTHING      00075500
075600* ELSE FALLS TO 'Unknown'.  CALLED ONLY FROM 720 AT STARTUP;      00075600
075700* THIS PROGRAM NEVER ADDS A NEW VEHICLE, ONLY RE-DERIVES THE      00075700
075800* DISPLAY FIELDS FROM WHAT RENTBAT ALREADY WROTE TO THE FILE.     00075800
075900* RESOLVES THE RAW VEHICLE-TYPE TEXT OFF DISK INTO BOTH THE       00075900
076000* INTERNAL ONE-WORD CODE (WS-VEH-TYPE, USED NOWHERE ELSE TODAY    00076000
076100* BUT KEPT FOR PARITY WITH RENTBAT'S OWN 440) AND THE SPACED-OUT  00076100
076200* DISPLAY WORDING 901 PRINTS ON THE VEHICLE LISTING.              00076200
076300 440-DISPATCH-VEH-TYPE.                                           00076300
076400     INSPECT WS-NORM-WORK CONVERTING                              00076400
076500         'abcdefghijklmnopqrstuvwxyz' TO                          00076500
076600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00076600
076700     EVALUATE TRUE                                                00076700
076800         WHEN WS-NORM-WORK(1:3) = 'CAR'                           00076800
076900             MOVE 'Car'       TO WS-VEH-TYPE(VEH-IDX)             00076900
077000             MOVE 'Car'       TO WS-VEH-TYPE-DISPLAY(VEH-IDX)     00077000
077100         WHEN WS-NORM-WORK(1:7) = 'MINIBUS'                       00077100
077200             MOVE 'Minibus'   TO WS-VEH-TYPE(VEH-IDX)             00077200
077300             MOVE 'Minibus'   TO WS-VEH-TYPE-DISPLAY(VEH-IDX)     00077300
077400         WHEN WS-NORM-WORK(1:11) = 'PICKUPTRUCK'                  00077400
077500            OR WS-NORM-WORK(1:12) = 'PICKUP TRUCK'                00077500
077600             MOVE 'PickupTruck'  TO WS-VEH-TYPE(VEH-IDX)          00077600
077700             MOVE 'Pickup Truck' TO WS-VEH-TYPE-DISPLAY(VEH-IDX)  00077700
077800         WHEN OTHER                                               00077800
077900             MOVE 'Unknown'   TO WS-VEH-TYPE(VEH-IDX)             00077900
078000             MOVE 'Unknown'   TO WS-VEH-TYPE-DISPLAY(VEH-IDX)     00078000
078100     END-EVALUATE.                                                00078100
078200*                                                                 00078200
078300* TRANSLATES THE ONE-CHARACTER STATUS CODE INTO THE SAME          00078300
078400* DISPLAY WORDING PRINTED ON THE VEHICLE LISTING - CALLED         00078400
078500* ONCE PER ROW AT STARTUP SO 901 NEVER HAS TO RE-EVALUATE IT.     00078500
078600 450-RESOLVE-STATUS-TEXT.                                         00078600
078700     EVALUATE TRUE                                                00078700
078800         WHEN WS-VEH-AVAILABLE(VEH-IDX)                           00078800
078900             MOVE 'Available' TO WS-VEH-STATUS-DISP(VEH-IDX)      00078900
079000         WHEN WS-VEH-HELD(VEH-IDX)                                00079000
079100             MOVE 'Held'      TO WS-VEH-STATUS-DISP(VEH-IDX)      00079100
079200         WHEN WS-VEH-RENTED(VEH-IDX)                              00079200
079300             MOVE 'Rented'    TO WS-VEH-STATUS-DISP(VEH-IDX)      00079300
079400         WHEN WS-VEH-UNDER-MAINT(VEH-IDX)                         00079400
079500             MOVE 'UnderMaintenance' TO                           00079500
079600                 WS-VEH-STATUS-DISP(VEH-IDX)                      00079600
079700         WHEN WS-VEH-OUT-OF-SVC(VEH-IDX)                          00079700
079800             MOVE 'OutOfService' TO WS-VEH-STATUS-DISP(VEH-IDX)   00079800
079900     END-EVALUATE.                                                00079900
080000*                                                                 00080000
080100****************************************************************  00080100
080200*   800 - REPORT PREAMBLE (RUN-CONTROL HEADER - NOT ONE OF THE    00080200
080300*   THREE LISTINGS BELOW)                                         00080300
080400****************************************************************  00080400
080500* RUNS ONCE, REGARDLESS OF WHICH REPORT CODE RPTPARM REQUESTS -   00080500
080600* EVERY RUN OF THIS PROGRAM GETS THE SAME ONE-LINE BANNER AT      00080600
080700* THE TOP OF THE REPORT FILE BEFORE ANY LISTING IS PRINTED.       00080700
080800 800-INIT-REPORT.                                                 00080800
080900     MOVE CURRENT-CCYY   TO RPT-CCYY.                             00080900
081000     MOVE CURRENT-MONTH  TO RPT-MM.                               00081000
081100     MOVE CURRENT-DAY    TO RPT-DD.                               00081100
081200     WRITE REPORT-RECORD FROM RPT-HEADER1.                        00081200
081300*                                                                 00081300
081400****************************************************************  00081400
081500*   850 - REPORT-CODE DISPATCH (CONVERTED TO PERFORM...THRU)      00081500
081600****************************************************************  00081600
081700* TKT-7120 ALSO CONVERTED THIS DISPATCH TO A PERFORM...THRU       00081700
081800* RANGE WITH A GO TO GUARD, MATCHING THE SHOP'S OLDER DISPATCH    00081800
081900* STYLE SEEN ELSEWHERE IN THIS CODE BASE (CADD400, CURSRAV5) -    00081900
082000* AN UNRECOGNIZED REPORT CODE SKIPS STRAIGHT TO 850-EXIT          00082000
082100* RATHER THAN FALLING THROUGH AN EVALUATE WHEN OTHER.             00082100
082200 850-RUN-REQUESTED-REPORT.                                        00082200
082300*    'VEH ' CARRIES A TRAILING SPACE - RPTP-REPORT-CODE IS A      00082300
082400*    4-BYTE FIELD AND THIS IS THE ONLY ONE OF THE THREE CODES     00082400
082500*    SHORTER THAN 4 CHARACTERS.                                   00082500
082600     IF RPTP-REPORT-CODE = 'VEH '                                 00082600
082700         PERFORM 900-PRINT-VEHICLE-LISTING                        00082700
082800         GO TO 850-EXIT                                           00082800
082900     END-IF.                                                      00082900
083000     IF RPTP-REPORT-CODE = 'HIST'                                 00083000
083100         PERFORM 910-PRINT-RENTAL-HISTORY                         00083100
083200         GO TO 850-EXIT                                           00083200
083300     END-IF.                                                      00083300
083400     IF RPTP-REPORT-CODE = 'CUST'                                 00083400
083500         PERFORM 920-PRINT-CUSTOMER-LISTING                       00083500
083600         GO TO 850-EXIT                                           00083600
083700     END-IF.                                                      00083700
083800*    FALLS THROUGH TO HERE ONLY WHEN NONE OF THE THREE KNOWN      00083800
083900*    CODES MATCHED - A FEED PROBLEM, NOT A BUSINESS CONDITION.    00083900
084000     DISPLAY 'RENTRPT - UNKNOWN REPORT CODE: '                    00084000
084100             RPTP-REPORT-CODE.                                    00084100
084200 850-EXIT.                                                        00084200
084300     EXIT.                                                        00084300
084400*                                                                 00084400
084500****************************************************************  00084500
084600*   900 - VEHICLE LISTING                                         00084600
084700****************************************************************  00084700
084800* PRINTS TITLE/HEADER/RULE, THEN ONE DETAIL LINE PER TABLE ROW    00084800
084900* THAT PASSES THE STATUS FILTER (OR EVERY ROW IF RPTPARM LEFT     00084900
085000* THE FILTER BLANK), THEN A "NONE FOUND" LINE IF NOTHING          00085000
085100* PASSED.  WS-ANY-ROWS-SW TRACKS WHETHER 901 EVER PRINTED.        00085100
085200 900-PRINT-VEHICLE-LISTING.                                       00085200
085300*    RESET EVERY TIME THIS DRIVER RUNS - A SECOND VEH REPORT IN   00085300
085400*    THE SAME JOB STREAM (NOT CURRENTLY POSSIBLE, RPTPARM ONLY    00085400
085500*    CARRIES ONE CODE PER RUN) MUST NOT INHERIT THE LAST RUN'S    00085500
085600*    "SOMETHING PRINTED" STATE.                                   00085600
085700     MOVE 'N' TO WS-ANY-ROWS-SW.                                  00085700
085800*    TITLE TEXT IS "All Vehicles" WHEN RPTPARM LEFT THE STATUS    00085800
085900*    FILTER BLANK, OTHERWISE "<STATUS> Vehicles" BUILT BY         00085900
086000*    STRING BELOW - SEE THE RPT-VEH-TITLE REMARKS ABOVE.          00086000
086100     IF RPTP-STATUS-FILTER = SPACES                               00086100
086200         MOVE 'All Vehicles' TO RPT-VEH-TITLE-TEXT                00086200
086300     ELSE                                                         00086300
086400*        DELIMITED BY SPACE TRIMS THE TRAILING BLANKS OFF THE     00086400
086500*        FILTER VALUE BEFORE THE LITERAL IS APPENDED, SO A        00086500
086600*        SHORT FILTER LIKE "Held" DOES NOT LEAVE A GAP BEFORE     00086600
086700*        THE WORD "Vehicles".                                     00086700
086800         MOVE SPACES TO RPT-VEH-TITLE-TEXT                        00086800
086900         STRING RPTP-STATUS-FILTER DELIMITED BY SPACE             00086900
087000                ' Vehicles'        DELIMITED BY SIZE              00087000
087100                INTO RPT-VEH-TITLE-TEXT                           00087100
087200         END-STRING                                               00087200
087300     END-IF.                                                      00087300
087400*    TITLE, COLUMN HEADINGS, AND UNDERSCORE RULE ALWAYS PRINT,    00087400
087500*    EVEN WHEN THE TABLE TURNS OUT TO BE EMPTY BELOW.             00087500
087600     WRITE REPORT-RECORD FROM RPT-VEH-TITLE.                      00087600
087700     WRITE REPORT-RECORD FROM RPT-VEH-HEADER.                     00087700
087800     WRITE REPORT-RECORD FROM RPT-VEH-RULE.                       00087800
087900*    VEH-IDX IS DECLARED AS AN INDEX ON WS-VEH-TABLE'S OCCURS     00087900
088000*    CLAUSE (SEE THE TABLE REMARKS ABOVE) - SET/SET UP BY ARE     00088000
088100*    THE ONLY VALID WAYS TO MOVE AN INDEX, NOT MOVE OR ADD.       00088100
088200     IF WS-VEH-COUNT > 0                                          00088200
088300         SET VEH-IDX TO 1                                         00088300
088400         PERFORM 901-PRINT-ONE-VEHICLE                            00088400
088500             UNTIL VEH-IDX > WS-VEH-COUNT                         00088500
088600     END-IF.                                                      00088600
088700*    THE FILTER-SPECIFIC AND NO-FILTER "NONE FOUND" LINES CARRY   00088700
088800*    DIFFERENT WORDING (SEE RPT-VEH-NONE-ALL/FILT ABOVE) SO THE   00088800
088900*    OPERATOR CAN TELL A TRULY EMPTY TABLE FROM A FILTER THAT     00088900
089000*    SIMPLY MATCHED NOTHING.                                      00089000
089100     IF NOT WS-ANY-ROWS-PRINTED                                   00089100
089200         IF RPTP-STATUS-FILTER = SPACES                           00089200
089300             WRITE REPORT-RECORD FROM RPT-VEH-NONE-ALL            00089300
089400         ELSE                                                     00089400
089500             MOVE RPTP-STATUS-FILTER TO RPT-VEH-NONE-STAT         00089500
089600             WRITE REPORT-RECORD FROM RPT-VEH-NONE-FILT           00089600
089700         END-IF                                                   00089700
089800     END-IF.                                                      00089800
089900*                                                                 00089900
090000* ONE VEHICLE ROW, SKIPPED ENTIRELY IF IT DOES NOT MATCH THE      00090000
090100* REQUESTED STATUS FILTER - THE SUBSCRIPT STILL ADVANCES          00090100
090200* EITHER WAY SO THE PERFORM UNTIL ABOVE ALWAYS TERMINATES.        00090200
090300 901-PRINT-ONE-VEHICLE.                                           00090300
090400*    WS-VEH-STATUS-DISP WAS ALREADY RESOLVED TO DISPLAY TEXT      00090400
090500*    (E.G. "Rented") BY 450 AT LOAD TIME, SO THE COMPARE HERE     00090500
090600*    IS AGAINST THE SAME TEXT A HUMAN TYPED INTO RPTPARM.         00090600
090700     IF RPTP-STATUS-FILTER = SPACES OR                            00090700
090800        RPTP-STATUS-FILTER = WS-VEH-STATUS-DISP(VEH-IDX)          00090800
090900         MOVE WS-VEH-TYPE-DISPLAY(VEH-IDX) TO RPT-VEH-D-TYPE      00090900
091000         MOVE WS-VEH-PLATE(VEH-IDX)  TO RPT-VEH-D-PLATE           00091000
091100         MOVE WS-VEH-MAKE(VEH-IDX)   TO RPT-VEH-D-MAKE            00091100
091200         MOVE WS-VEH-MODEL(VEH-IDX)  TO RPT-VEH-D-MODEL           00091200
091300         MOVE WS-VEH-YEAR(VEH-IDX)   TO RPT-VEH-D-YEAR            00091300
091400         MOVE WS-VEH-STATUS-DISP(VEH-IDX) TO RPT-VEH-D-STATUS     00091400
091500         WRITE REPORT-RECORD FROM RPT-VEH-DETAIL                  00091500
091600         MOVE 'Y' TO WS-ANY-ROWS-SW                               00091600
091700     END-IF.                                                      00091700
091800*    ADVANCE REGARDLESS OF THE FILTER TEST ABOVE - A SKIPPED      00091800
091900*    ROW STILL HAS TO MOVE THE LOOP FORWARD OR 900'S PERFORM      00091900
092000*    UNTIL WOULD NEVER SEE VEH-IDX PASS WS-VEH-COUNT.             00092000
092100     SET VEH-IDX UP BY 1.                                         00092100
092200*                                                                 00092200
092300****************************************************************  00092300
092400*   910 - RENTAL HISTORY LISTING                                  00092400
092500****************************************************************  00092500
092600* NO STATUS FILTER HERE - EVERY RENTAL-HISTORY ROW THAT MADE      00092600
092700* IT INTO THE TABLE AT STARTUP (SEE 730) IS PRINTED.              00092700
092800 910-PRINT-RENTAL-HISTORY.                                        00092800
092900*    SAME RESET/TRACK PATTERN AS 900 ABOVE - WS-ANY-ROWS-SW IS    00092900
093000*    SHARED ACROSS ALL THREE LISTING DRIVERS, NOT A PER-REPORT    00093000
093100*    FIELD, SO IT MUST BE CLEARED HERE TOO EVEN THOUGH THIS       00093100
093200*    DRIVER NEVER SKIPS A ROW THE WAY 901 CAN.                    00093200
093300     MOVE 'N' TO WS-ANY-ROWS-SW.                                  00093300
093400     WRITE REPORT-RECORD FROM RPT-HIST-TITLE.                     00093400
093500     WRITE REPORT-RECORD FROM RPT-HIST-HEADER.                    00093500
093600     WRITE REPORT-RECORD FROM RPT-HIST-RULE.                      00093600
093700     IF WS-RNT-COUNT > 0                                          00093700
093800         SET RNT-IDX TO 1                                         00093800
093900         PERFORM 911-PRINT-ONE-HIST-LINE                          00093900
094000             UNTIL RNT-IDX > WS-RNT-COUNT                         00094000
094100     END-IF.                                                      00094100
094200*    ONLY ONE "NONE" WORDING HERE, UNLIKE 900'S TWO - THIS        00094200
094300*    LISTING HAS NO STATUS FILTER TO DISTINGUISH AN EMPTY TABLE   00094300
094400*    FROM A FILTER MISS.                                          00094400
094500     IF NOT WS-ANY-ROWS-PRINTED                                   00094500
094600         WRITE REPORT-RECORD FROM RPT-HIST-NONE                   00094600
094700     END-IF.                                                      00094700
094800*                                                                 00094800
094900* ONE HISTORY ROW - ALWAYS PRINTED, UNLIKE 901 ABOVE WHICH CAN    00094900
095000* SKIP A ROW ON A FILTER MISS.                                    00095000
095100 911-PRINT-ONE-HIST-LINE.                                         00095100
095200*    915 DOES ALL THE FIELD-BY-FIELD WORK; THIS PARAGRAPH ONLY    00095200
095300*    WRITES THE RESULT AND ADVANCES THE SUBSCRIPT, KEEPING THE    00095300
095400*    SAME DRIVER/BUILDER SPLIT THE OTHER TWO LISTINGS USE.        00095400
095500     PERFORM 915-BUILD-HIST-DETAIL-LINE.                          00095500
095600     WRITE REPORT-RECORD FROM RPT-HIST-DETAIL.                    00095600
095700     MOVE 'Y' TO WS-ANY-ROWS-SW.                                  00095700
095800     SET RNT-IDX UP BY 1.                                         00095800
095900*                                                                 00095900
096000* PULLS THE CUSTOMER NAME VIA THE JOIN-BACK SUBSCRIPT SAVED AT    00096000
096100* LOAD TIME (WS-RNT-CUS-SUB), THEN EDITS THE NUMERIC DATE INTO    00096100
096200* CCYY-MM-DD ONE BYTE RANGE AT A TIME - NO INTRINSIC FUNCTION.    00096200
096300 915-BUILD-HIST-DETAIL-LINE.                                      00096300
096400     MOVE WS-RNT-TYPE(RNT-IDX)  TO RPT-HIST-D-TYPE.               00096400
096500     MOVE WS-RNT-PLATE(RNT-IDX) TO RPT-HIST-D-PLATE.              00096500
096600*    730 SAVED THE VEHICLE-TABLE AND CUSTOMER-TABLE SUBSCRIPTS    00096600
096700*    THAT MATCHED THIS RENTAL ROW AT LOAD TIME, SO NO SEARCH IS   00096700
096800*    NEEDED HERE - JUST POINT THE INDEX AND MOVE.                 00096800
096900     SET VEH-IDX TO WS-RNT-VEH-SUB(RNT-IDX).                      00096900
097000     SET CUS-IDX TO WS-RNT-CUS-SUB(RNT-IDX).                      00097000
097100     MOVE WS-CUS-NAME(CUS-IDX)  TO RPT-HIST-D-CUST.               00097100
097200*    WS-RNT-DATE IS CCYYMMDD PACKED INTO A NUMERIC FIELD - THE    00097200
097300*    REDEFINES VIEW LETS EACH PIECE BE SLICED OUT BY REFERENCE    00097300
097400*    MODIFICATION AND RE-ASSEMBLED WITH DASHES, THE SAME WAY      00097400
097500*    RENTBAT BUILDS A DISPLAY DATE FOR ITS OWN AUDIT LINES.       00097500
097600     MOVE WS-RNT-DATE(RNT-IDX)  TO WS-DATE-EDIT-WORK.             00097600
097700     MOVE SPACES TO RPT-HIST-D-DATE.                              00097700
097800     MOVE WS-DATE-EDIT-WORK-X(1:4) TO RPT-HIST-D-DATE(1:4).       00097800
097900     MOVE '-'                      TO RPT-HIST-D-DATE(5:1).       00097900
098000     MOVE WS-DATE-EDIT-WORK-X(5:2) TO RPT-HIST-D-DATE(6:2).       00098000
098100     MOVE '-'                      TO RPT-HIST-D-DATE(8:1).       00098100
098200     MOVE WS-DATE-EDIT-WORK-X(7:2) TO RPT-HIST-D-DATE(9:2).       00098200
098300*    AMOUNT EDITING IS SPLIT OUT TO 918 SO A FUTURE SECOND        00098300
098400*    DOLLAR FIELD ON THIS LINE (THERE ISN'T ONE TODAY) WOULD      00098400
098500*    NOT HAVE TO DUPLICATE THE EDIT LOGIC.                        00098500
098600     MOVE WS-RNT-AMOUNT(RNT-IDX) TO WS-AMOUNT-EDIT.               00098600
098700     PERFORM 918-EDIT-AMOUNT.                                     00098700
098800*                                                                 00098800
098900* FLOATING-DOLLAR PICTURE EDIT - NO DECIMAL ROUNDING NEEDED       00098900
099000* SINCE WS-AMOUNT-EDIT IS ALREADY COMP-3 WITH TWO DECIMALS.       00099000
099100 918-EDIT-AMOUNT.                                                 00099100
099200*    THE EDITED PICTURE IS WIDER (10 BYTES) THAN THE PRINT        00099200
099300*    COLUMN NEEDS FOR A SMALL AMOUNT, SO LEADING POSITIONS        00099300
099400*    COME OUT AS SPACES UNTIL THE FIRST SIGNIFICANT DIGIT -       00099400
099500*    THAT IS THE $ FLOATING-INSERTION BEHAVIOR, NOT A BUG.        00099500
099600     MOVE WS-AMOUNT-EDIT TO WS-AMOUNT-DISPLAY.                    00099600
099700     MOVE SPACES         TO RPT-HIST-D-AMOUNT.                    00099700
099800     MOVE WS-AMOUNT-DISPLAY TO RPT-HIST-D-AMOUNT(1:10).           00099800
099900*                                                                 00099900
100000****************************************************************  00100000
100100*   920 - CUSTOMER LISTING                                        00100100
100200****************************************************************  00100200
100300* SIMPLEST OF THE THREE LISTINGS - NO FILTER, NO "NONE FOUND"     00100300
100400* LINE EVEN WHEN THE TABLE IS EMPTY.  UPSI-0 ECHOES THE ROW       00100400
100500* COUNT FOR A PROGRAMMER TRACING A SHORT LISTING.                 00100500
100600 920-PRINT-CUSTOMER-LISTING.                                      00100600
100700*    RPT-CUST-TITLE DOUBLES AS BOTH TITLE AND COLUMN HEADING -    00100700
100800*    SEE THE REPORT-LINE REMARKS ABOVE - SO THERE IS NO SEPARATE  00100800
100900*    HEADER/RULE WRITE HERE THE WAY 900/910 HAVE.                 00100900
101000     WRITE REPORT-RECORD FROM RPT-CUST-TITLE.                     00101000
101100     IF WS-CUS-COUNT > 0                                          00101100
101200         SET CUS-IDX TO 1                                         00101200
101300         PERFORM 921-PRINT-ONE-CUSTOMER                           00101300
101400             UNTIL CUS-IDX > WS-CUS-COUNT                         00101400
101500     END-IF.                                                      00101500
101600*    UPSI-0 IS THE SAME JOB-CONTROL SWITCH RENTBAT TESTS FOR ITS  00101600
101700*    OWN LOADED-ROW-COUNT DISPLAY - SETTING IT AT THE JCL LEVEL   00101700
101800*    TURNS ON BOTH PROGRAMS' DEBUG TRACE AT ONCE.                 00101800
101900     IF RENT-DEBUG-ON                                             00101900
102000         DISPLAY 'RENTRPT DEBUG - CUSTOMERS PRINTED: '            00102000
102100                 WS-CUS-COUNT                                     00102100
102200     END-IF.                                                      00102200
102300*                                                                 00102300
102400* ONE CUSTOMER ROW - ID THEN NAME, NO STATUS OR JOIN-BACK OF      00102400
102500* ANY KIND NEEDED.                                                00102500
102600 921-PRINT-ONE-CUSTOMER.                                          00102600
102700     MOVE WS-CUS-ID(CUS-IDX)   TO RPT-CUST-D-ID.                  00102700
102800     MOVE WS-CUS-NAME(CUS-IDX) TO RPT-CUST-D-NAME.                00102800
102900     WRITE REPORT-RECORD FROM RPT-CUST-DETAIL.                    00102900
103000*    NO FILTER TO TEST HERE, SO UNLIKE 901 THIS PARAGRAPH NEVER   00103000
103100*    SKIPS A ROW - THE INDEX STILL ONLY ADVANCES ONCE PER CALL.   00103100
103200     SET CUS-IDX UP BY 1.                                         00103200
