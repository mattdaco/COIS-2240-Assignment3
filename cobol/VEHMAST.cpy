000100****************************************************************  00000100
000200*    COPY MEMBER:  VEHMAST                                        00000200
000300*    FLEET VEHICLE MASTER RECORD - ONE ENTRY PER LICENSE PLATE    00000300
000400*                                                                 00000400
000500*    USED AS THE FD RECORD FOR THE LINE-SEQUENTIAL VEHICLE-FILE   00000500
000600*    (66 BYTES ON DISK) AND, VIA THE SAME REPLACING TAG, AS THE   00000600
000700*    LEAD GROUP OF THE WS-VEH-TABLE ENTRY.  THE CALLING PROGRAM   00000700
000800*    TACKS THE STATUS BYTE AND THE SUBTYPE FIELDS ON AFTER THE    00000800
000900*    COPY STATEMENT -- THOSE NEVER GET WRITTEN BACK TO DISK.      00000900
001000*                                                                 00001000
001100*    HIST:  02/11/88  DWS  TKT-1102  ORIGINAL COPY MEMBER         00001100
001200*           03/02/93  RJM  TKT-2240  WIDENED MAKE/MODEL TO X(20)  00001200
001300****************************************************************  00001300
001400 01  :TAG:-REC.                                                   00001400
001500     05  :TAG:-TYPE          PIC X(12).                           00001500
001600     05  :TAG:-PLATE         PIC X(06).                           00001600
001700     05  :TAG:-MAKE          PIC X(20).                           00001700
001800     05  :TAG:-MODEL         PIC X(20).                           00001800
001900     05  :TAG:-YEAR          PIC 9(04).                           00001900
002000     05  FILLER              PIC X(04).                           00002000
