000100****************************************************************  00000100
000200*    COPY MEMBER:  CUSTMAST                                       00000200
000300*    RENTAL CUSTOMER MASTER RECORD - ONE ENTRY PER CUSTOMER ID    00000300
000400*                                                                 00000400
000500*    USED AS THE FD RECORD FOR THE LINE-SEQUENTIAL CUSTOMER-FILE  00000500
000600*    (40 BYTES ON DISK) AND, VIA THE SAME REPLACING TAG, AS THE   00000600
000700*    WS-CUS-TABLE ENTRY.  NO FIELDS ARE HELD BACK HERE -- THE     00000700
000800*    CUSTOMER ENTITY CARRIES NOTHING BEYOND ID AND NAME.          00000800
000900*                                                                 00000900
001000*    HIST:  02/11/88  DWS  TKT-1102  ORIGINAL COPY MEMBER         00001000
001100****************************************************************  00001100
001200 01  :TAG:-REC.                                                   00001200
001300     05  :TAG:-ID             PIC 9(09).                          00001300
001400     05  :TAG:-NAME           PIC X(30).                          00001400
001500     05  FILLER               PIC X(01).                          00001500
